000100******************************************************************
000200* PROGRAM:   CCIM0430
000300* PURPOSE:   GET-STOCK-LOW-EVENTS.  SCANS THE STOCKLOW-OUT FILE
000400*            FOR STOCK-LOW EVENTS MATCHING AN OPTIONAL PRODUCT-ID,
000500*            URGENCY LEVEL AND DATE RANGE, MOST-RECENT-FIRST, UP
000600*            TO A RESULT LIMIT.  ADAPTED FROM THE SCMP0510
000700*            CSV-SCAN SHELL, SAME SHAPE AS CCIM0410/CCIM0420.
000800* ALTERACOES:
000900*    19880716 RDH  ORIGINAL - STOCK-LOW LOG SCAN, CUT FROM           RDH88
001000*                  SCMP0510 CSV-SCAN LOOP                            RDH88
001100*    19911004 TMO  PRQ-0441 ADDED URGENCY AND DATE RANGE FILTERS,    TMO91
001200*                  SAME REQUEST AS THE FAILURE QUERY (CCIM0420)      TMO91
001300*    19970303 JP   HELP-1301 RESULTS NOW LISTED MOST-RECENT-FIRST     JP97
001400*    19981130 SNK  Y2K REVIEW - TIMESTAMP FIELDS ALREADY CARRY A     SNK98
001500*                  4-DIGIT YEAR, NO CHANGE REQUIRED                  SNK98
001600*    20030815 AVS  CR-4471 PROGRAM-ID CHANGED SCMP0510 TO THIS,      AVS03
001700*                  FILE NAMES AND TABLE LAYOUT REWORKED FOR THE      AVS03
001800*                  STOCK-LOW EVENT LOG                               AVS03
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100*-----------------------------------------------------------------
002200 PROGRAM-ID.      CCIM0430.
002300 AUTHOR.          R D HALVERSEN.
002400 INSTALLATION.    POLARIS COLD CHAIN DISTRIBUTORS - DP.
002500 DATE-WRITTEN.    16/07/1988.
002600 DATE-COMPILED.
002700 SECURITY.        COMPANY CONFIDENTIAL.
002800*-----------------------------------------------------------------
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM
003300     CLASS CLASSE-NUMERICA IS "0" THRU "9".
003400*
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT STOCKLOW-OUT      ASSIGN TO STOCKLOW
003800          ORGANIZATION   IS LINE SEQUENTIAL
003900          ACCESS         IS SEQUENTIAL
004000          FILE STATUS    IS WS-FS-ESTOQUE-BAIXO.
004100*
004200     SELECT CCIM0430-RPT      ASSIGN TO RUNRPT06
004300          ORGANIZATION   IS LINE SEQUENTIAL
004400          ACCESS         IS SEQUENTIAL.
004500*
004600 DATA DIVISION.
004700 FILE SECTION.
004800*
004900 FD  STOCKLOW-OUT.
005000     COPY "STOCKLOW.cpy".
005100*
005200 FD  CCIM0430-RPT.
005300 01  FD-REG-REPORT                   PIC X(80).
005400*-----------------------------------------------------------------
005500 WORKING-STORAGE SECTION.
005600*-----------------------------------------------------------------
005700 77  WS-FS-ESTOQUE-BAIXO            PIC X(02).
005800     88  WS-FS-BAIXO-OK             VALUE "00".
005900*
006000 77  WS-FIM-DE-ARQUIVO              PIC X(01) VALUE "N".
006100     88  FLAG-EOF                   VALUE "S".
006200*
006300 77  WS-MAX-TABELA                  PIC 9(04) COMP VALUE 1000.
006400 77  WS-IND-TAB                     PIC 9(04) COMP VALUE ZERO.
006500 77  WS-IND-TAB-X REDEFINES WS-IND-TAB        PIC X(04).
006600 77  WS-IND-SAIDA                   PIC 9(04) COMP VALUE ZERO.
006700 77  WS-IND-SAIDA-X REDEFINES WS-IND-SAIDA    PIC X(04).
006800 77  WS-QTD-LISTADOS                PIC 9(04) COMP VALUE ZERO.
006900 77  WS-LIMITE-EFETIVO              PIC 9(04) COMP VALUE 100.
007000*
007100 01  TABELA-BAIXOS.
007200     05  TAB-BAIXOS    OCCURS 1000 TIMES.
007300         10  TAB-SB-EVENT-ID          PIC X(36).
007400         10  TAB-SB-TIMESTAMP         PIC X(19).
007500         10  TAB-SB-PRODUCT-ID        PIC X(10).
007600         10  TAB-SB-CURRENT-STOCK     PIC S9(7).
007700         10  TAB-SB-MINIMUM-STOCK     PIC S9(7).
007800         10  TAB-SB-LOCATION          PIC X(20).
007900         10  TAB-SB-URGENCY           PIC X(08).
008000*
008100 01  TABELA-BAIXOS-BYTES REDEFINES TABELA-BAIXOS.
008200     05  TAB-BAIXOS-LINHA PIC X(107) OCCURS 1000 TIMES.
008300*
008400 01  WS-LISTA-TELA.
008500     03  WS-LST-CAB-LINHA.
008600         05  FILLER   PIC X(80) VALUE ALL "=".
008700     03  WS-LST-CAB-1.
008800         05  FILLER   PIC X(02) VALUE SPACES.
008900         05  FILLER   PIC X(70) VALUE
009000                       "CCIM0430 - STOCK-LOW EVENTS".
009100     03  WS-LST-DET-1.
009200         05  FILLER               PIC X(02) VALUE SPACES.
009300         05  WS-LISTA-TIMESTAMP   PIC X(19) VALUE SPACES.
009400         05  FILLER               PIC X(01) VALUE SPACES.
009500         05  WS-LISTA-PRODUCT-ID  PIC X(10) VALUE SPACES.
009600         05  FILLER               PIC X(01) VALUE SPACES.
009700         05  WS-LISTA-URGENCY     PIC X(08) VALUE SPACES.
009800         05  FILLER               PIC X(01) VALUE SPACES.
009900         05  WS-LISTA-STOCK       PIC -ZZZZZZ9.
010000         05  FILLER               PIC X(01) VALUE SPACES.
010100         05  WS-LISTA-MIN         PIC -ZZZZZZ9.
010200     03  WS-LST-FINAL-0.
010300         05  FILLER               PIC X(02) VALUE SPACES.
010400         05  FILLER               PIC X(50) VALUE
010500                       "NO STOCK-LOW EVENTS MATCH THE GIVEN FILTER".
010600     03  WS-LST-FINAL-1.
010700         05  FILLER               PIC X(02) VALUE SPACES.
010800         05  FILLER               PIC X(20) VALUE
010900                       "EVENTS LISTED.......: ".
011000         05  WS-LISTA-QTD-REG     PIC ZZZ9.
011100*-----------------------------------------------------------------
011200 LINKAGE SECTION.
011300*-----------------------------------------------------------------
011400 01  LK-PARAMETRO.
011500     05  LK-PRODUCT-ID-FILTRO        PIC X(10).
011600     05  LK-URGENCY-FILTRO           PIC X(08).
011700     05  LK-TIMESTAMP-INICIO         PIC X(19).
011800     05  LK-TIMESTAMP-FIM            PIC X(19).
011900     05  LK-LIMITE-RESULTADOS        PIC 9(04).
012000     05  FILLER                      PIC X(04).
012100*-----------------------------------------------------------------
012200 PROCEDURE DIVISION USING LK-PARAMETRO.
012300*-----------------------------------------------------------------
012400 MAIN-PROCEDURE.
012500*
012600     PERFORM P100-INICIALIZA THRU P100-FIM.
012700*
012800     PERFORM P200-CARREGA-TABELA THRU P200-FIM UNTIL FLAG-EOF.
012900*
013000     PERFORM P300-LISTA THRU P300-FIM.
013100*
013200     PERFORM P900-FIM.
013300*
013400 P100-INICIALIZA.
013500*
013600     IF LK-LIMITE-RESULTADOS > ZERO
013700         MOVE LK-LIMITE-RESULTADOS  TO WS-LIMITE-EFETIVO
013800     END-IF.
013900*
014000     OPEN INPUT STOCKLOW-OUT.
014100     IF NOT WS-FS-BAIXO-OK
014200         DISPLAY "CCIM0430 - ERRO ABERTURA STOCKLOW-OUT FS: "
014300                 WS-FS-ESTOQUE-BAIXO
014400         PERFORM P900-FIM
014500     END-IF.
014600*
014700     OPEN OUTPUT CCIM0430-RPT.
014800*
014900     WRITE FD-REG-REPORT   FROM WS-LST-CAB-LINHA.
015000     WRITE FD-REG-REPORT   FROM WS-LST-CAB-1.
015100     WRITE FD-REG-REPORT   FROM WS-LST-CAB-LINHA.
015200*
015300 P100-FIM.
015400*
015500 P200-CARREGA-TABELA.
015600*
015700     READ STOCKLOW-OUT
015800         AT END
015900             SET FLAG-EOF              TO TRUE
016000         NOT AT END
016100             PERFORM P210-FILTRA-CARREGA THRU P210-FIM
016200     END-READ.
016300*
016400 P200-FIM.
016500*
016600 P210-FILTRA-CARREGA.
016700*
016800     IF LK-PRODUCT-ID-FILTRO NOT = SPACES AND
016900        SB-PRODUCT-ID NOT = LK-PRODUCT-ID-FILTRO
017000         GO TO P210-FIM
017100     END-IF.
017200*
017300     IF LK-URGENCY-FILTRO NOT = SPACES AND
017400        SB-URGENCY-LEVEL NOT = LK-URGENCY-FILTRO
017500         GO TO P210-FIM
017600     END-IF.
017700*
017800     IF LK-TIMESTAMP-INICIO NOT = SPACES AND
017900        SB-EVENT-TIMESTAMP < LK-TIMESTAMP-INICIO
018000         GO TO P210-FIM
018100     END-IF.
018200*
018300     IF LK-TIMESTAMP-FIM NOT = SPACES AND
018400        SB-EVENT-TIMESTAMP > LK-TIMESTAMP-FIM
018500         GO TO P210-FIM
018600     END-IF.
018700*
018800     IF WS-IND-TAB >= WS-MAX-TABELA
018900         GO TO P210-FIM
019000     END-IF.
019100*
019200     ADD 1                              TO WS-IND-TAB.
019300     MOVE SB-EVENT-ID        TO TAB-SB-EVENT-ID (WS-IND-TAB).
019400     MOVE SB-EVENT-TIMESTAMP TO TAB-SB-TIMESTAMP (WS-IND-TAB).
019500     MOVE SB-PRODUCT-ID      TO TAB-SB-PRODUCT-ID (WS-IND-TAB).
019600     MOVE SB-CURRENT-STOCK   TO TAB-SB-CURRENT-STOCK (WS-IND-TAB).
019700     MOVE SB-MINIMUM-STOCK   TO TAB-SB-MINIMUM-STOCK (WS-IND-TAB).
019800     MOVE SB-LOCATION        TO TAB-SB-LOCATION (WS-IND-TAB).
019900     MOVE SB-URGENCY-LEVEL   TO TAB-SB-URGENCY (WS-IND-TAB).
020000*
020100 P210-FIM.
020200*
020300 P300-LISTA.
020400*
020500     MOVE WS-IND-TAB                   TO WS-IND-SAIDA.
020600*
020700     PERFORM P310-IMPRIME-LINHA THRU P310-FIM
020800             UNTIL WS-IND-SAIDA < 1
020900                OR WS-QTD-LISTADOS >= WS-LIMITE-EFETIVO.
021000*
021100     IF WS-QTD-LISTADOS = ZERO
021200         WRITE FD-REG-REPORT      FROM WS-LST-FINAL-0
021300     ELSE
021400         MOVE WS-QTD-LISTADOS      TO WS-LISTA-QTD-REG
021500         WRITE FD-REG-REPORT      FROM WS-LST-FINAL-1
021600     END-IF.
021700*
021800 P300-FIM.
021900*
022000 P310-IMPRIME-LINHA.
022100*
022200     ADD 1                                TO WS-QTD-LISTADOS.
022300     MOVE TAB-SB-TIMESTAMP (WS-IND-SAIDA)  TO WS-LISTA-TIMESTAMP.
022400     MOVE TAB-SB-PRODUCT-ID (WS-IND-SAIDA) TO WS-LISTA-PRODUCT-ID.
022500     MOVE TAB-SB-URGENCY (WS-IND-SAIDA)    TO WS-LISTA-URGENCY.
022600     MOVE TAB-SB-CURRENT-STOCK (WS-IND-SAIDA) TO WS-LISTA-STOCK.
022700     MOVE TAB-SB-MINIMUM-STOCK (WS-IND-SAIDA) TO WS-LISTA-MIN.
022800*
022900     WRITE FD-REG-REPORT   FROM WS-LST-DET-1.
023000*
023100     SUBTRACT 1                            FROM WS-IND-SAIDA.
023200*
023300 P310-FIM.
023400*
023500 P900-FIM.
023600*
023700     CLOSE STOCKLOW-OUT
023800           CCIM0430-RPT.
023900     GOBACK.
024000 END PROGRAM CCIM0430.
