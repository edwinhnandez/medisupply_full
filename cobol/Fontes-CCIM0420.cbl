000100******************************************************************
000200* PROGRAM:   CCIM0420
000300* PURPOSE:   GET-COLD-CHAIN-FAILURES.  SCANS THE FAILURE-EVENTS
000400*            LOG (RETAINED AFTER CCIM0200 HAS PROCESSED IT) FOR
000500*            FAILURES MATCHING AN OPTIONAL PRODUCT-ID, SEVERITY
000600*            AND DATE RANGE, MOST-RECENT-FIRST, UP TO A RESULT
000700*            LIMIT.  ADAPTED FROM THE SCMP0510 CSV-SCAN SHELL.
000800* ALTERACOES:
000900*    19880702 RDH  ORIGINAL - FAILURE LOG SCAN, CUT FROM SCMP0510    RDH88
001000*                  CSV-SCAN LOOP                                     RDH88
001100*    19911004 TMO  PRQ-0441 ADDED SEVERITY AND DATE RANGE FILTERS    TMO91
001200*    19970303 JP   HELP-1301 RESULTS NOW LISTED MOST-RECENT-FIRST,    JP97
001300*                  SAME CHANGE AS THE MOVEMENT QUERY (CCIM0410)       JP97
001400*    19981130 SNK  Y2K REVIEW - TIMESTAMP FIELDS ALREADY CARRY A     SNK98
001500*                  4-DIGIT YEAR, NO CHANGE REQUIRED                  SNK98
001600*    20030815 AVS  CR-4471 PROGRAM-ID CHANGED SCMP0510 TO THIS,      AVS03
001700*                  FILE NAMES AND TABLE LAYOUT REWORKED FOR THE      AVS03
001800*                  COLD CHAIN FAILURE LOG                            AVS03
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100*-----------------------------------------------------------------
002200 PROGRAM-ID.      CCIM0420.
002300 AUTHOR.          R D HALVERSEN.
002400 INSTALLATION.    POLARIS COLD CHAIN DISTRIBUTORS - DP.
002500 DATE-WRITTEN.    02/07/1988.
002600 DATE-COMPILED.
002700 SECURITY.        COMPANY CONFIDENTIAL.
002800*-----------------------------------------------------------------
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM
003300     CLASS CLASSE-NUMERICA IS "0" THRU "9".
003400*
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT FAILURE-EVENTS    ASSIGN TO FAILEVTS
003800          ORGANIZATION   IS LINE SEQUENTIAL
003900          ACCESS         IS SEQUENTIAL
004000          FILE STATUS    IS WS-FS-FALHA.
004100*
004200     SELECT CCIM0420-RPT      ASSIGN TO RUNRPT05
004300          ORGANIZATION   IS LINE SEQUENTIAL
004400          ACCESS         IS SEQUENTIAL.
004500*
004600 DATA DIVISION.
004700 FILE SECTION.
004800*
004900 FD  FAILURE-EVENTS.
005000     COPY "COLDFAIL.cpy".
005100*
005200 FD  CCIM0420-RPT.
005300 01  FD-REG-REPORT                   PIC X(80).
005400*-----------------------------------------------------------------
005500 WORKING-STORAGE SECTION.
005600*-----------------------------------------------------------------
005700 77  WS-FS-FALHA                    PIC X(02).
005800     88  WS-FS-FALHA-OK             VALUE "00".
005900*
006000 77  WS-FIM-DE-ARQUIVO              PIC X(01) VALUE "N".
006100     88  FLAG-EOF                   VALUE "S".
006200*
006300 77  WS-MAX-TABELA                  PIC 9(04) COMP VALUE 1000.
006400 77  WS-IND-TAB                     PIC 9(04) COMP VALUE ZERO.
006500 77  WS-IND-TAB-X REDEFINES WS-IND-TAB        PIC X(04).
006600 77  WS-IND-SAIDA                   PIC 9(04) COMP VALUE ZERO.
006700 77  WS-IND-SAIDA-X REDEFINES WS-IND-SAIDA    PIC X(04).
006800 77  WS-QTD-LISTADOS                PIC 9(04) COMP VALUE ZERO.
006900 77  WS-LIMITE-EFETIVO              PIC 9(04) COMP VALUE 100.
007000*
007100 01  TABELA-FALHAS.
007200     05  TAB-FALHAS    OCCURS 1000 TIMES.
007300         10  TAB-FAL-EVENT-ID         PIC X(36).
007400         10  TAB-FAL-TIMESTAMP        PIC X(19).
007500         10  TAB-FAL-PRODUCT-ID       PIC X(10).
007600         10  TAB-FAL-PRODUCT-NAME     PIC X(30).
007700         10  TAB-FAL-TEMPERATURE      PIC S9(3)V9(1).
007800         10  TAB-FAL-LOCATION         PIC X(20).
007900         10  TAB-FAL-SEVERITY         PIC X(08).
008000*
008100 01  TABELA-FALHAS-BYTES REDEFINES TABELA-FALHAS.
008200     05  TAB-FALHAS-LINHA PIC X(125) OCCURS 1000 TIMES.
008300*
008400 01  WS-LISTA-TELA.
008500     03  WS-LST-CAB-LINHA.
008600         05  FILLER   PIC X(80) VALUE ALL "=".
008700     03  WS-LST-CAB-1.
008800         05  FILLER   PIC X(02) VALUE SPACES.
008900         05  FILLER   PIC X(70) VALUE
009000                       "CCIM0420 - COLD CHAIN FAILURES".
009100     03  WS-LST-DET-1.
009200         05  FILLER               PIC X(02) VALUE SPACES.
009300         05  WS-LISTA-TIMESTAMP   PIC X(19) VALUE SPACES.
009400         05  FILLER               PIC X(01) VALUE SPACES.
009500         05  WS-LISTA-PRODUCT-ID  PIC X(10) VALUE SPACES.
009600         05  FILLER               PIC X(01) VALUE SPACES.
009700         05  WS-LISTA-SEVERITY    PIC X(08) VALUE SPACES.
009800         05  FILLER               PIC X(01) VALUE SPACES.
009900         05  WS-LISTA-TEMP        PIC -ZZ9.9.
010000         05  FILLER               PIC X(01) VALUE SPACES.
010100         05  WS-LISTA-LOCATION    PIC X(20) VALUE SPACES.
010200     03  WS-LST-FINAL-0.
010300         05  FILLER               PIC X(02) VALUE SPACES.
010400         05  FILLER               PIC X(50) VALUE
010500                       "NO FAILURES MATCH THE GIVEN FILTER".
010600     03  WS-LST-FINAL-1.
010700         05  FILLER               PIC X(02) VALUE SPACES.
010800         05  FILLER               PIC X(20) VALUE
010900                       "FAILURES LISTED....: ".
011000         05  WS-LISTA-QTD-REG     PIC ZZZ9.
011100*-----------------------------------------------------------------
011200 LINKAGE SECTION.
011300*-----------------------------------------------------------------
011400 01  LK-PARAMETRO.
011500     05  LK-PRODUCT-ID-FILTRO        PIC X(10).
011600     05  LK-SEVERITY-FILTRO          PIC X(08).
011700     05  LK-TIMESTAMP-INICIO         PIC X(19).
011800     05  LK-TIMESTAMP-FIM            PIC X(19).
011900     05  LK-LIMITE-RESULTADOS        PIC 9(04).
012000     05  FILLER                      PIC X(04).
012100*-----------------------------------------------------------------
012200 PROCEDURE DIVISION USING LK-PARAMETRO.
012300*-----------------------------------------------------------------
012400 MAIN-PROCEDURE.
012500*
012600     PERFORM P100-INICIALIZA THRU P100-FIM.
012700*
012800     PERFORM P200-CARREGA-TABELA THRU P200-FIM UNTIL FLAG-EOF.
012900*
013000     PERFORM P300-LISTA THRU P300-FIM.
013100*
013200     PERFORM P900-FIM.
013300*
013400 P100-INICIALIZA.
013500*
013600     IF LK-LIMITE-RESULTADOS > ZERO
013700         MOVE LK-LIMITE-RESULTADOS  TO WS-LIMITE-EFETIVO
013800     END-IF.
013900*
014000     OPEN INPUT FAILURE-EVENTS.
014100     IF NOT WS-FS-FALHA-OK
014200         DISPLAY "CCIM0420 - ERRO ABERTURA FAILURE-EVENTS FS: "
014300                 WS-FS-FALHA
014400         PERFORM P900-FIM
014500     END-IF.
014600*
014700     OPEN OUTPUT CCIM0420-RPT.
014800*
014900     WRITE FD-REG-REPORT   FROM WS-LST-CAB-LINHA.
015000     WRITE FD-REG-REPORT   FROM WS-LST-CAB-1.
015100     WRITE FD-REG-REPORT   FROM WS-LST-CAB-LINHA.
015200*
015300 P100-FIM.
015400*
015500 P200-CARREGA-TABELA.
015600*
015700     READ FAILURE-EVENTS
015800         AT END
015900             SET FLAG-EOF              TO TRUE
016000         NOT AT END
016100             PERFORM P210-FILTRA-CARREGA THRU P210-FIM
016200     END-READ.
016300*
016400 P200-FIM.
016500*
016600 P210-FILTRA-CARREGA.
016700*
016800     IF LK-PRODUCT-ID-FILTRO NOT = SPACES AND
016900        CF-PRODUCT-ID NOT = LK-PRODUCT-ID-FILTRO
017000         GO TO P210-FIM
017100     END-IF.
017200*
017300     IF LK-SEVERITY-FILTRO NOT = SPACES AND
017400        CF-SEVERITY NOT = LK-SEVERITY-FILTRO
017500         GO TO P210-FIM
017600     END-IF.
017700*
017800     IF LK-TIMESTAMP-INICIO NOT = SPACES AND
017900        CF-EVENT-TIMESTAMP < LK-TIMESTAMP-INICIO
018000         GO TO P210-FIM
018100     END-IF.
018200*
018300     IF LK-TIMESTAMP-FIM NOT = SPACES AND
018400        CF-EVENT-TIMESTAMP > LK-TIMESTAMP-FIM
018500         GO TO P210-FIM
018600     END-IF.
018700*
018800     IF WS-IND-TAB >= WS-MAX-TABELA
018900         GO TO P210-FIM
019000     END-IF.
019100*
019200     ADD 1                              TO WS-IND-TAB.
019300     MOVE CF-EVENT-ID       TO TAB-FAL-EVENT-ID (WS-IND-TAB).
019400     MOVE CF-EVENT-TIMESTAMP TO TAB-FAL-TIMESTAMP (WS-IND-TAB).
019500     MOVE CF-PRODUCT-ID      TO TAB-FAL-PRODUCT-ID (WS-IND-TAB).
019600     MOVE CF-PRODUCT-NAME    TO TAB-FAL-PRODUCT-NAME (WS-IND-TAB).
019700     MOVE CF-TEMPERATURE     TO TAB-FAL-TEMPERATURE (WS-IND-TAB).
019800     MOVE CF-LOCATION        TO TAB-FAL-LOCATION (WS-IND-TAB).
019900     MOVE CF-SEVERITY        TO TAB-FAL-SEVERITY (WS-IND-TAB).
020000*
020100 P210-FIM.
020200*
020300 P300-LISTA.
020400*
020500     MOVE WS-IND-TAB                   TO WS-IND-SAIDA.
020600*
020700     PERFORM P310-IMPRIME-LINHA THRU P310-FIM
020800             UNTIL WS-IND-SAIDA < 1
020900                OR WS-QTD-LISTADOS >= WS-LIMITE-EFETIVO.
021000*
021100     IF WS-QTD-LISTADOS = ZERO
021200         WRITE FD-REG-REPORT      FROM WS-LST-FINAL-0
021300     ELSE
021400         MOVE WS-QTD-LISTADOS      TO WS-LISTA-QTD-REG
021500         WRITE FD-REG-REPORT      FROM WS-LST-FINAL-1
021600     END-IF.
021700*
021800 P300-FIM.
021900*
022000 P310-IMPRIME-LINHA.
022100*
022200     ADD 1                                 TO WS-QTD-LISTADOS.
022300     MOVE TAB-FAL-TIMESTAMP (WS-IND-SAIDA)  TO WS-LISTA-TIMESTAMP.
022400     MOVE TAB-FAL-PRODUCT-ID (WS-IND-SAIDA) TO WS-LISTA-PRODUCT-ID.
022500     MOVE TAB-FAL-SEVERITY (WS-IND-SAIDA)   TO WS-LISTA-SEVERITY.
022600     MOVE TAB-FAL-TEMPERATURE (WS-IND-SAIDA) TO WS-LISTA-TEMP.
022700     MOVE TAB-FAL-LOCATION (WS-IND-SAIDA)    TO WS-LISTA-LOCATION.
022800*
022900     WRITE FD-REG-REPORT   FROM WS-LST-DET-1.
023000*
023100     SUBTRACT 1                             FROM WS-IND-SAIDA.
023200*
023300 P310-FIM.
023400*
023500 P900-FIM.
023600*
023700     CLOSE FAILURE-EVENTS
023800           CCIM0420-RPT.
023900     GOBACK.
024000 END PROGRAM CCIM0420.
