000100******************************************************************
000200* PROGRAM:   CCIM0000
000300* PURPOSE:   RUN CONTROLLER FOR THE COLD CHAIN INVENTORY
000400*            MOVEMENT NIGHTLY BATCH.  CALLS THE PRODUCT MASTER
000500*            LOAD STEP AND THEN THE COLD CHAIN FAILURE
000600*            PROCESSING STEP, IN THAT ORDER, SO NEW PRODUCTS
000700*            EXIST ON THE MASTER BEFORE FAILURE EVENTS ARE
000800*            APPLIED AGAINST THEM.
000900* ALTERACOES:
001000*    19880201 RDH  ORIGINAL - REPLACES SCMP0000 SCREEN MENU WITH A   RDH88
001100*                  STRAIGHT JOB-STEP DRIVER, NO OPERATOR INPUT       RDH88
001200*    19900317 RDH  PRQ-0210 ABORT STEP 2 IF STEP 1 RETURN CODE NOT   RDH90
001300*                  ZERO - LOAD ERRORS MUST NOT REACH FAILURE         RDH90
001400*                  PROCESSING                                        RDH90
001500*    19930812 TMO  PRQ-0683 RETURN-CODE NOW SET FROM HIGHEST STEP    TMO93
001600*                  RETURN-CODE, NOT JUST STEP 2                      TMO93
001700*    19981130 SNK  Y2K REVIEW - NO STORED DATES IN THIS DRIVER, NO   SNK98
001800*                  CHANGE REQUIRED, SIGNED OFF FOR MILLENNIUM        SNK98
001900*    20030815 AVS  CR-4471 PROGRAM-ID CHANGED SCMP0000 TO THIS       AVS03
002000*    20110406 LKF  HELP-2290 DISPLAY OF STEP NAMES BEFORE EACH       LKF11
002100*                  CALL, REQUESTED BY OPERATIONS FOR THE RUN LOG     LKF11
002200******************************************************************
002300 IDENTIFICATION DIVISION.
002400*-----------------------------------------------------------------
002500 PROGRAM-ID.      CCIM0000.
002600 AUTHOR.          R D HALVERSEN.
002700 INSTALLATION.    POLARIS COLD CHAIN DISTRIBUTORS - DP.
002800 DATE-WRITTEN.    01/02/1988.
002900 DATE-COMPILED.
003000 SECURITY.        COMPANY CONFIDENTIAL.
003100*-----------------------------------------------------------------
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003600     CLASS CLASSE-NUMERICA IS "0" THRU "9".
003700*
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000*
004100 DATA DIVISION.
004200 FILE SECTION.
004300*-----------------------------------------------------------------
004400 WORKING-STORAGE SECTION.
004500*-----------------------------------------------------------------
004600 77  WS-RC-CARGA-PRODUTO          PIC S9(04) COMP VALUE ZERO.
004700 77  WS-RC-PROCESSA-FALHA         PIC S9(04) COMP VALUE ZERO.
004800 77  WS-RC-MAIOR                  PIC S9(04) COMP VALUE ZERO.
004900 77  WS-RC-MAIOR-X REDEFINES WS-RC-MAIOR   PIC X(02).
005000*
005100 01  WS-NOME-PASSO-1              PIC X(30) VALUE
005200                 "CCIM0100 - CARGA DE PRODUTOS".
005300 01  WS-NOME-PASSO-1-R REDEFINES WS-NOME-PASSO-1.
005400     05  WS-PASSO-1-PROG          PIC X(08).
005500     05  FILLER                   PIC X(22).
005600*
005700 01  WS-NOME-PASSO-2              PIC X(30) VALUE
005800                 "CCIM0200 - FALHA CADEIA FRIO".
005900 01  WS-NOME-PASSO-2-R REDEFINES WS-NOME-PASSO-2.
006000     05  WS-PASSO-2-PROG          PIC X(08).
006100     05  FILLER                   PIC X(22).
006200*-----------------------------------------------------------------
006300 PROCEDURE DIVISION.
006400*-----------------------------------------------------------------
006500 MAIN-PROCEDURE.
006600*
006700     PERFORM P100-PASSO-CARGA-PRODUTO THRU P100-FIM.
006800*
006900     IF WS-RC-CARGA-PRODUTO < 8
007000         PERFORM P200-PASSO-PROCESSA-FALHA THRU P200-FIM
007100     ELSE
007200         DISPLAY "CCIM0000 - STEP 1 ABENDED, STEP 2 SKIPPED"
007300     END-IF.
007400*
007500     PERFORM P900-FIM.
007600*
007700 P100-PASSO-CARGA-PRODUTO.
007800*
007900     DISPLAY "CCIM0000 - RUNNING " WS-NOME-PASSO-1.
008000     CALL "CCIM0100" USING WS-RC-CARGA-PRODUTO.
008100*
008200 P100-FIM.
008300*
008400 P200-PASSO-PROCESSA-FALHA.
008500*
008600     DISPLAY "CCIM0000 - RUNNING " WS-NOME-PASSO-2.
008700     CALL "CCIM0200" USING WS-RC-PROCESSA-FALHA.
008800*
008900 P200-FIM.
009000*
009100 P900-FIM.
009200*
009300     MOVE WS-RC-CARGA-PRODUTO         TO WS-RC-MAIOR.
009400     IF WS-RC-PROCESSA-FALHA > WS-RC-MAIOR
009500         MOVE WS-RC-PROCESSA-FALHA     TO WS-RC-MAIOR
009600     END-IF.
009700*
009800     MOVE WS-RC-MAIOR                 TO RETURN-CODE.
009900     GOBACK.
010000 END PROGRAM CCIM0000.
