000100******************************************************************
000200* PROGRAM:   CCIM0200
000300* PURPOSE:   MAIN COLD CHAIN FAILURE PROCESSING STEP.  READS THE
000400*            FAILURE-EVENTS FILE IN ARRIVAL ORDER, JOURNALS EACH
000500*            EVENT, APPLIES THE SEVERITY LOSS TO THE PRODUCT
000600*            MASTER, EMITS A MOVEMENT AND, WHEN STOCK FALLS TO OR
000700*            BELOW MINIMUM, A STOCK-LOW EVENT GRADED BY URGENCY.
000800*            ADAPTED FROM THE SCMP0310 RANDOM-UPDATE SHAPE AND THE
000900*            SCMP0300/SCMP0410 READ-VALIDATE-REPORT LOOP.
001000* ALTERACOES:
001100*    19880309 RDH  ORIGINAL - COLD CHAIN LOSS PROCESSING, CUT FROM   RDH88
001200*                  SCMP0310 STOCK UPDATE AND SCMP0300 LOAD LOOP      RDH88
001300*    19890604 RDH  PRQ-0265 STOCK FLOOR ENFORCED AT ZERO, LOSS NO    RDH89
001400*                  LONGER ALLOWED TO DRIVE CURRENT-STOCK NEGATIVE    RDH89
001500*    19911115 TMO  PRQ-0512 BAD-LAYOUT RECORDS NOW COUNTED AS        TMO91
001600*                  ERRORS AND SKIPPED INSTEAD OF ABENDING THE STEP   TMO91
001700*    19930420 TMO  PRQ-0659 STOCK-LOW EVENT NOW CARRIES THE          TMO93
001800*                  CAUSING FAILURE EVENT ID AS CORRELATION           TMO93
001900*    19960812 JP   HELP-0998 PER-SEVERITY TOTALS ADDED TO THE         JP96
002000*                  END-OF-JOB CONTROL REPORT                          JP96
002100*    19981130 SNK  Y2K FIX - WS-DATA-SISTEMA EXPANDED TO 4-DIGIT     SNK98
002200*                  CENTURY, TIMESTAMP BUILD NO LONGER TRUNCATES      SNK98
002300*                  THE YEAR TO 2 DIGITS                              SNK98
002400*    20030815 AVS  CR-4471 PROGRAM-ID CHANGED SCMP0310 TO THIS,      AVS03
002500*                  FILE NAMES AND RECORD LAYOUTS REWORKED FOR THE    AVS03
002600*                  COLD CHAIN FILES                                  AVS03
002700*    20110406 LKF  HELP-2341 RETURN-CODE PASSED BACK TO THE NEW      LKF11
002800*                  CCIM0000 JOB-STEP DRIVER                          LKF11
002900******************************************************************
003000 IDENTIFICATION DIVISION.
003100*-----------------------------------------------------------------
003200 PROGRAM-ID.      CCIM0200.
003300 AUTHOR.          R D HALVERSEN.
003400 INSTALLATION.    POLARIS COLD CHAIN DISTRIBUTORS - DP.
003500 DATE-WRITTEN.    09/03/1988.
003600 DATE-COMPILED.
003700 SECURITY.        COMPANY CONFIDENTIAL.
003800*-----------------------------------------------------------------
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS CLASSE-NUMERICA IS "0" THRU "9".
004400*
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT FAILURE-EVENTS    ASSIGN TO FAILEVTS
004800          ORGANIZATION   IS LINE SEQUENTIAL
004900          ACCESS         IS SEQUENTIAL
005000          FILE STATUS    IS WS-FS-FALHA.
005100*
005200     SELECT PRODUCT-MASTER    ASSIGN TO PRODMAST
005300          ORGANIZATION   IS INDEXED
005400          ACCESS         IS RANDOM
005500          RECORD KEY     IS PD-PRODUCT-ID
005600          FILE STATUS    IS WS-FS-PRODUTO.
005700*
005800     SELECT MOVEMENT-JOURNAL  ASSIGN TO MOVEJNL
005900          ORGANIZATION   IS LINE SEQUENTIAL
006000          ACCESS         IS SEQUENTIAL
006100          FILE STATUS    IS WS-FS-MOVIMENTO.
006200*
006300     SELECT AUDIT-JOURNAL     ASSIGN TO AUDITJNL
006400          ORGANIZATION   IS LINE SEQUENTIAL
006500          ACCESS         IS SEQUENTIAL
006600          FILE STATUS    IS WS-FS-AUDITORIA.
006700*
006800     SELECT STOCKLOW-OUT      ASSIGN TO STOCKLOW
006900          ORGANIZATION   IS LINE SEQUENTIAL
007000          ACCESS         IS SEQUENTIAL
007100          FILE STATUS    IS WS-FS-ESTOQUE-BAIXO.
007200*
007300     SELECT CCIM0200-RPT      ASSIGN TO RUNRPT02
007400          ORGANIZATION   IS LINE SEQUENTIAL
007500          ACCESS         IS SEQUENTIAL.
007600*
007700 DATA DIVISION.
007800 FILE SECTION.
007900*
008000 FD  FAILURE-EVENTS.
008100     COPY "COLDFAIL.cpy".
008200*
008300 FD  PRODUCT-MASTER.
008400     COPY "PRODMAST.cpy".
008500*
008600 FD  MOVEMENT-JOURNAL.
008700 01  FD-REG-MOVIMENTO                PIC X(220).
008800*
008900 FD  AUDIT-JOURNAL.
009000 01  FD-REG-AUDITORIA                PIC X(130).
009100*
009200 FD  STOCKLOW-OUT.
009300 01  FD-REG-ESTOQUE-BAIXO            PIC X(190).
009400*
009500 FD  CCIM0200-RPT.
009600 01  FD-REG-REPORT                   PIC X(80).
009700*-----------------------------------------------------------------
009800 WORKING-STORAGE SECTION.
009900*-----------------------------------------------------------------
010000     COPY "MOVEMENT.cpy" REPLACING REG-MOVIMENTO BY
010100                                    WS-REG-MOVIMENTO.
010200*
010300     COPY "AUDITEVT.cpy" REPLACING REG-AUDITORIA BY
010400                                    WS-REG-AUDITORIA.
010500*
010600     COPY "STOCKLOW.cpy" REPLACING REG-ESTOQUE-BAIXO BY
010700                                    WS-REG-ESTOQUE-BAIXO.
010800*
010900 77  WS-FS-FALHA                   PIC X(02).
011000     88  WS-FS-FALHA-OK            VALUE "00".
011100*
011200 77  WS-FS-PRODUTO                 PIC X(02).
011300     88  WS-FS-PROD-OK             VALUE "00".
011400     88  WS-FS-PROD-NAO-EXISTE     VALUE "23".
011500*
011600 77  WS-FS-MOVIMENTO                PIC X(02).
011700     88  WS-FS-MOV-OK               VALUE "00".
011800*
011900 77  WS-FS-AUDITORIA                PIC X(02).
012000     88  WS-FS-AUDIT-OK             VALUE "00".
012100*
012200 77  WS-FS-ESTOQUE-BAIXO            PIC X(02).
012300     88  WS-FS-BAIXO-OK             VALUE "00".
012400*
012500 77  WS-FIM-DE-ARQUIVO              PIC X(01) VALUE "N".
012600     88  FLAG-EOF                   VALUE "S".
012700*
012800 77  WS-REGISTRO-VALIDO             PIC X(01) VALUE "S".
012900     88  REGISTRO-OK                VALUE "S".
013000     88  REGISTRO-INVALIDO          VALUE "N".
013100*
013200* CONTADORES DE CONTROLE - R5 E RELATORIO FINAL
013300 77  WS-QTD-LIDOS                   PIC 9(07) COMP VALUE ZERO.
013400 77  WS-QTD-PROCESSADOS             PIC 9(07) COMP VALUE ZERO.
013500 77  WS-QTD-ERROS                   PIC 9(07) COMP VALUE ZERO.
013600 77  WS-QTD-MOVIMENTOS              PIC 9(07) COMP VALUE ZERO.
013700 77  WS-QTD-ESTOQUE-BAIXO           PIC 9(07) COMP VALUE ZERO.
013800 77  WS-TOTAL-UNIDADES-PERDIDAS     PIC S9(09) COMP VALUE ZERO.
013900*
014000* SEQUENCIAS PARA GERACAO DE IDENTIFICADORES
014100 77  WS-SEQ-MOVIMENTO               PIC 9(06) COMP VALUE ZERO.
014200 77  WS-SEQ-AUDITORIA               PIC 9(06) COMP VALUE ZERO.
014300 77  WS-SEQ-ESTOQUE-BAIXO           PIC 9(06) COMP VALUE ZERO.
014400*
014500* AREA DE TRABALHO DO CALCULO DE PERDA (R1/R2)
014600 77  WS-MULTIPLICADOR               PIC 9V99.
014700 77  WS-ESTOQUE-ATUAL               PIC S9(09) COMP.
014800 77  WS-PERDA-CALCULADA             PIC S9(09) COMP.
014900 77  WS-PERDA-TRUNCADA              PIC S9(07) COMP.
015000 77  WS-NOVO-ESTOQUE                PIC S9(09) COMP.
015100 77  WS-DOBRO-NOVO-ESTOQUE          PIC S9(09) COMP.
015200*
015300* TABELA DE TOTAIS POR SEVERIDADE (BREAK DE CONTROLE)
015400 01  WS-TABELA-SEVERIDADE.
015500     05  WS-SEV-LINHA OCCURS 4 TIMES INDEXED BY WS-IDX-SEV.
015600         10  WS-SEV-NOME            PIC X(08).
015700         10  WS-SEV-QTD-EVENTOS     PIC 9(07) COMP.
015800         10  WS-SEV-UNID-PERDIDAS   PIC S9(09) COMP.
015900*
016000 01  WS-TABELA-SEVERIDADE-BYTES REDEFINES WS-TABELA-SEVERIDADE.
016100     05  WS-SEV-LINHA-BYTES  PIC X(20) OCCURS 4 TIMES.
016200*
016300 01  WS-DATA-HORA-SISTEMA.
016400     05  WS-DHS-DATA               PIC 9(08).
016500     05  WS-DHS-DATA-R REDEFINES WS-DHS-DATA.
016600         10  WS-DHS-ANO            PIC 9(04).
016700         10  WS-DHS-MES            PIC 9(02).
016800         10  WS-DHS-DIA            PIC 9(02).
016900     05  WS-DHS-HORA               PIC 9(08).
017000     05  WS-DHS-HORA-R REDEFINES WS-DHS-HORA.
017100         10  WS-DHS-HH             PIC 9(02).
017200         10  WS-DHS-MI             PIC 9(02).
017300         10  WS-DHS-SS             PIC 9(02).
017400         10  FILLER                PIC 9(02).
017500*
017600 01  WS-TIMESTAMP-ATUAL            PIC X(19).
017700 01  WS-TIMESTAMP-ATUAL-R REDEFINES WS-TIMESTAMP-ATUAL.
017800     05  WS-TSA-ANO                PIC X(04).
017900     05  FILLER                    PIC X(01).
018000     05  WS-TSA-MES                PIC X(02).
018100     05  FILLER                    PIC X(01).
018200     05  WS-TSA-DIA                PIC X(02).
018300     05  FILLER                    PIC X(01).
018400     05  WS-TSA-HH                 PIC X(02).
018500     05  FILLER                    PIC X(01).
018600     05  WS-TSA-MI                 PIC X(02).
018700     05  FILLER                    PIC X(01).
018800     05  WS-TSA-SS                 PIC X(02).
018900*
019000 01  WS-ID-GERADO                  PIC X(36).
019100 01  WS-ID-GERADO-R REDEFINES WS-ID-GERADO.
019200     05  WS-IDG-PREFIXO            PIC X(02).
019300     05  WS-IDG-DATA               PIC 9(08).
019400     05  WS-IDG-SEQ                PIC 9(06).
019500     05  FILLER                    PIC X(20).
019600*
019700 77  WS-MOTIVO-MOVIMENTO           PIC X(50).
019800 77  WS-TEMPERATURA-EDITADA        PIC -ZZ9.9.
019900*
020000 01  LKS-SEVERIDADE-PARM.
020100     05  LKS-SEVERITY              PIC X(08).
020200     05  LKS-MULTIPLIER            PIC 9V99.
020300*
020400 01  LKS-URGENCIA-PARM.
020500     05  LKS-CURRENT-STOCK         PIC S9(7).
020600     05  LKS-MINIMUM-STOCK         PIC S9(7).
020700     05  LKS-URGENCY               PIC X(08).
020800*
020900 01  WS-RELATORIO-FALHA.
021000     03  WS-LST-CAB-LINHA.
021100         05  FILLER   PIC X(80) VALUE ALL "=".
021200     03  WS-LST-CAB-1.
021300         05  FILLER   PIC X(02) VALUE SPACES.
021400         05  FILLER   PIC X(60) VALUE
021500                  "CCIM0200 - COLD CHAIN FAILURE PROCESSING".
021600     03  WS-LST-FINAL-1.
021700         05  FILLER   PIC X(05) VALUE SPACES.
021800         05  FILLER   PIC X(24) VALUE "EVENTS READ............: ".
021900         05  WS-LST-QTD-LIDOS      PIC ZZZZ,ZZ9.
022000     03  WS-LST-FINAL-2.
022100         05  FILLER   PIC X(05) VALUE SPACES.
022200         05  FILLER   PIC X(24) VALUE "PROCESSED OK............: ".
022300         05  WS-LST-QTD-OK         PIC ZZZZ,ZZ9.
022400     03  WS-LST-FINAL-3.
022500         05  FILLER   PIC X(05) VALUE SPACES.
022600         05  FILLER   PIC X(24) VALUE "ERRORS..................: ".
022700         05  WS-LST-QTD-ERROS      PIC ZZZZ,ZZ9.
022800     03  WS-LST-FINAL-4.
022900         05  FILLER   PIC X(05) VALUE SPACES.
023000         05  FILLER   PIC X(24) VALUE "MOVEMENTS WRITTEN.......: ".
023100         05  WS-LST-QTD-MOV        PIC ZZZZ,ZZ9.
023200     03  WS-LST-FINAL-5.
023300         05  FILLER   PIC X(05) VALUE SPACES.
023400         05  FILLER   PIC X(24) VALUE "STOCK-LOW EVENTS........: ".
023500         05  WS-LST-QTD-BAIXO      PIC ZZZZ,ZZ9.
023600     03  WS-LST-FINAL-6.
023700         05  FILLER   PIC X(05) VALUE SPACES.
023800         05  FILLER   PIC X(24) VALUE "TOTAL UNITS LOST........: ".
023900         05  WS-LST-UNID-PERDIDAS  PIC -ZZZZZZZ9.
024000     03  WS-LST-SEV-CAB.
024100         05  FILLER   PIC X(05) VALUE SPACES.
024200         05  FILLER   PIC X(08) VALUE "SEVERITY".
024300         05  FILLER   PIC X(03) VALUE SPACES.
024400         05  FILLER   PIC X(08) VALUE "EVENTS".
024500         05  FILLER   PIC X(03) VALUE SPACES.
024600         05  FILLER   PIC X(12) VALUE "UNITS LOST".
024700     03  WS-LST-SEV-DET.
024800         05  FILLER             PIC X(05) VALUE SPACES.
024900         05  WS-DET-SEV-NOME    PIC X(08) VALUE SPACES.
025000         05  FILLER             PIC X(03) VALUE SPACES.
025100         05  WS-DET-SEV-QTD     PIC ZZZ,ZZ9.
025200         05  FILLER             PIC X(03) VALUE SPACES.
025300         05  WS-DET-SEV-UNID    PIC -ZZZZZZZ9.
025400     03  WS-LST-ERRO.
025500         05  FILLER             PIC X(05) VALUE SPACES.
025600         05  FILLER             PIC X(30) VALUE
025700                  "*** RECORD REJECTED - BAD LAYOUT ***".
025800*-----------------------------------------------------------------
025900 LINKAGE SECTION.
026000*-----------------------------------------------------------------
026100 01  LK-RETURN-CODE                PIC S9(04) COMP.
026200*-----------------------------------------------------------------
026300 PROCEDURE DIVISION USING LK-RETURN-CODE.
026400*-----------------------------------------------------------------
026500 MAIN-PROCEDURE.
026600*
026700     MOVE ZERO                     TO LK-RETURN-CODE.
026800*
026900     PERFORM P100-INICIALIZA THRU P100-FIM.
027000*
027100     PERFORM P300-PROCESSA-ARQUIVO THRU P300-FIM UNTIL FLAG-EOF.
027200*
027300     PERFORM P800-RELATORIO-FINAL THRU P800-FIM.
027400*
027500     PERFORM P900-FIM.
027600*
027700 P100-INICIALIZA.
027800*
027900     MOVE "low     "                TO WS-SEV-NOME (1).
028000     MOVE "medium  "                TO WS-SEV-NOME (2).
028100     MOVE "high    "                TO WS-SEV-NOME (3).
028200     MOVE "critical"                TO WS-SEV-NOME (4).
028300     MOVE ZERO                      TO WS-SEV-QTD-EVENTOS (1)
028400                                        WS-SEV-QTD-EVENTOS (2)
028500                                        WS-SEV-QTD-EVENTOS (3)
028600                                        WS-SEV-QTD-EVENTOS (4)
028700                                        WS-SEV-UNID-PERDIDAS (1)
028800                                        WS-SEV-UNID-PERDIDAS (2)
028900                                        WS-SEV-UNID-PERDIDAS (3)
029000                                        WS-SEV-UNID-PERDIDAS (4).
029100*
029200     PERFORM P110-ABRE-ARQUIVOS THRU P110-FIM.
029300*
029400 P100-FIM.
029500*
029600 P110-ABRE-ARQUIVOS.
029700*
029800     OPEN INPUT  FAILURE-EVENTS.
029900     IF NOT WS-FS-FALHA-OK
030000         DISPLAY "CCIM0200 - ERRO ABERTURA FAILURE-EVENTS FS: "
030100                 WS-FS-FALHA
030200         MOVE 12                    TO LK-RETURN-CODE
030300         PERFORM P900-FIM
030400     END-IF.
030500*
030600     OPEN I-O    PRODUCT-MASTER.
030700     IF NOT WS-FS-PROD-OK
030800         DISPLAY "CCIM0200 - ERRO ABERTURA PRODUCT-MASTER FS: "
030900                 WS-FS-PRODUTO
031000         MOVE 12                    TO LK-RETURN-CODE
031100         PERFORM P900-FIM
031200     END-IF.
031300*
031400     OPEN EXTEND MOVEMENT-JOURNAL.
031500     IF WS-FS-MOVIMENTO = "05"
031600         OPEN OUTPUT MOVEMENT-JOURNAL
031700     END-IF.
031800*
031900     OPEN EXTEND AUDIT-JOURNAL.
032000     IF WS-FS-AUDITORIA = "05"
032100         OPEN OUTPUT AUDIT-JOURNAL
032200     END-IF.
032300*
032400     OPEN OUTPUT STOCKLOW-OUT.
032500     OPEN OUTPUT CCIM0200-RPT.
032600*
032700     WRITE FD-REG-REPORT  FROM WS-LST-CAB-LINHA.
032800     WRITE FD-REG-REPORT  FROM WS-LST-CAB-1.
032900     WRITE FD-REG-REPORT  FROM WS-LST-CAB-LINHA.
033000*
033100 P110-FIM.
033200*
033300 P300-PROCESSA-ARQUIVO.
033400*
033500     READ FAILURE-EVENTS
033600         AT END
033700             SET FLAG-EOF            TO TRUE
033800         NOT AT END
033900             ADD 1                   TO WS-QTD-LIDOS
034000             PERFORM P310-VALIDA-LAYOUT THRU P310-FIM
034100             IF REGISTRO-OK
034200                 PERFORM P400-PROCESSA-EVENTO THRU P400-FIM
034300             ELSE
034400                 ADD 1                TO WS-QTD-ERROS
034500                 WRITE FD-REG-REPORT  FROM WS-LST-ERRO
034600             END-IF
034700     END-READ.
034800*
034900 P300-FIM.
035000*
035100 P310-VALIDA-LAYOUT.
035200*
035300     SET REGISTRO-OK                  TO TRUE.
035400*
035500     IF CF-EVENT-ID = SPACES OR
035600        CF-PRODUCT-ID = SPACES OR
035700        CF-EVENT-TIMESTAMP = SPACES
035800         SET REGISTRO-INVALIDO         TO TRUE
035900     END-IF.
036000*
036100*     AN UNRECOGNISED SEVERITY IS NOT A LAYOUT ERROR - CCIM0901
036200*     FALLS BACK TO THE .10 DEFAULT MULTIPLIER FOR IT (R1).
036300*
036400 P310-FIM.
036500*
036600 P400-PROCESSA-EVENTO.
036700*
036800     ACCEPT WS-DHS-DATA FROM DATE YYYYMMDD.
036900     ACCEPT WS-DHS-HORA FROM TIME.
037000     PERFORM P405-MONTA-TIMESTAMP THRU P405-FIM.
037100*
037200     PERFORM P410-JORNALIZA-FALHA THRU P410-FIM.
037300*
037400     MOVE ZERO                       TO WS-PERDA-TRUNCADA.
037500     MOVE CF-PRODUCT-ID               TO PD-PRODUCT-ID.
037600*
037700     READ PRODUCT-MASTER
037800         INVALID KEY
037900             CONTINUE
038000         NOT INVALID KEY
038100             PERFORM P420-CALCULA-PERDA THRU P420-FIM
038200     END-READ.
038300*
038400     IF WS-PERDA-TRUNCADA > ZERO
038500         PERFORM P430-GRAVA-MOVIMENTO THRU P430-FIM
038600         PERFORM P440-ATUALIZA-MASTER THRU P440-FIM
038700         IF PD-CURRENT-STOCK <= PD-MINIMUM-STOCK
038800             PERFORM P450-GRAVA-ESTOQUE-BAIXO THRU P450-FIM
038900         END-IF
039000     END-IF.
039100*
039200     PERFORM P460-ACUMULA-SEVERIDADE THRU P460-FIM.
039300*
039400     ADD 1                            TO WS-QTD-PROCESSADOS.
039500*
039600 P400-FIM.
039700*
039800 P405-MONTA-TIMESTAMP.
039900*
040000     MOVE WS-DHS-ANO               TO WS-TSA-ANO.
040100     MOVE WS-DHS-MES               TO WS-TSA-MES.
040200     MOVE WS-DHS-DIA               TO WS-TSA-DIA.
040300     MOVE WS-DHS-HH                TO WS-TSA-HH.
040400     MOVE WS-DHS-MI                TO WS-TSA-MI.
040500     MOVE WS-DHS-SS                TO WS-TSA-SS.
040600*
040700 P405-FIM.
040800*
040900 P410-JORNALIZA-FALHA.
041000*
041100     ADD 1                          TO WS-SEQ-AUDITORIA.
041200     MOVE "AU"                      TO WS-IDG-PREFIXO.
041300     MOVE WS-DHS-DATA                TO WS-IDG-DATA.
041400     MOVE WS-SEQ-AUDITORIA            TO WS-IDG-SEQ.
041500*
041600     MOVE WS-ID-GERADO               TO AE-AUDIT-ID.
041700     MOVE WS-TIMESTAMP-ATUAL         TO AE-AUDIT-TIMESTAMP.
041800     MOVE CF-PRODUCT-ID              TO AE-AGGREGATE-ID.
041900     SET AE-EVT-FALHA-FRIO           TO TRUE.
042000     MOVE 1                          TO AE-VERSION.
042100     MOVE CF-EVENT-ID                TO AE-CORRELATION-ID.
042200*
042300     WRITE FD-REG-AUDITORIA          FROM WS-REG-AUDITORIA.
042400*
042500 P410-FIM.
042600*
042700 P420-CALCULA-PERDA.
042800*
042900     MOVE CF-SEVERITY                TO LKS-SEVERITY.
043000     CALL "CCIM0901" USING LKS-SEVERIDADE-PARM.
043100     MOVE LKS-MULTIPLIER             TO WS-MULTIPLICADOR.
043200*
043300     MOVE PD-CURRENT-STOCK            TO WS-ESTOQUE-ATUAL.
043400*
043500*     R1 - LOSS = STOCK * MULTIPLIER, TRUNCATED TO WHOLE UNITS.
043600*     WS-PERDA-CALCULADA IS AN INTEGER COMP FIELD SO THE COMPUTE
043700*     BELOW DROPS THE FRACTION ON ITS OWN - NO ROUNDED CLAUSE.
043800     COMPUTE WS-PERDA-CALCULADA =
043900             WS-ESTOQUE-ATUAL * WS-MULTIPLICADOR.
044000*
044100     MOVE WS-PERDA-CALCULADA          TO WS-PERDA-TRUNCADA.
044200*
044300     IF WS-PERDA-TRUNCADA > WS-ESTOQUE-ATUAL
044400         MOVE WS-ESTOQUE-ATUAL         TO WS-PERDA-TRUNCADA
044500     END-IF.
044600*
044700 P420-FIM.
044800*
044900 P430-GRAVA-MOVIMENTO.
045000*
045100     ADD 1                            TO WS-SEQ-MOVIMENTO.
045200     MOVE "MV"                        TO WS-IDG-PREFIXO.
045300     MOVE WS-DHS-DATA                 TO WS-IDG-DATA.
045400     MOVE WS-SEQ-MOVIMENTO             TO WS-IDG-SEQ.
045500*
045600     MOVE WS-ID-GERADO                TO MV-MOVEMENT-ID.
045700     MOVE CF-PRODUCT-ID                TO MV-PRODUCT-ID.
045800     MOVE CF-PRODUCT-NAME              TO MV-PRODUCT-NAME.
045900     SET MV-TIPO-PERDA                 TO TRUE.
046000     COMPUTE MV-QUANTITY = WS-PERDA-TRUNCADA.
046100     MOVE CF-LOCATION                  TO MV-LOCATION.
046200     MOVE WS-TIMESTAMP-ATUAL           TO MV-MOVEMENT-TIMESTAMP.
046300*
046400     MOVE CF-TEMPERATURE                TO WS-TEMPERATURA-EDITADA.
046500     STRING "Cold chain failure - temperature: "
046600             WS-TEMPERATURA-EDITADA
046700             "C"
046800             DELIMITED BY SIZE INTO WS-MOTIVO-MOVIMENTO.
046900     MOVE WS-MOTIVO-MOVIMENTO           TO MV-REASON.
047000     MOVE CF-EVENT-ID                   TO MV-CAUSE-EVENT-ID.
047100*
047200     WRITE FD-REG-MOVIMENTO             FROM WS-REG-MOVIMENTO.
047300     ADD 1                              TO WS-QTD-MOVIMENTOS.
047400     ADD WS-PERDA-TRUNCADA               TO
047500                                   WS-TOTAL-UNIDADES-PERDIDAS.
047600*
047700 P430-FIM.
047800*
047900 P440-ATUALIZA-MASTER.
048000*
048100     COMPUTE WS-NOVO-ESTOQUE =
048200             PD-CURRENT-STOCK - WS-PERDA-TRUNCADA.
048300*
048400     IF WS-NOVO-ESTOQUE < ZERO
048500         MOVE ZERO                     TO WS-NOVO-ESTOQUE
048600     END-IF.
048700*
048800     MOVE WS-NOVO-ESTOQUE               TO PD-CURRENT-STOCK.
048900     MOVE WS-TIMESTAMP-ATUAL            TO PD-LAST-UPDATED.
049000*
049100     REWRITE PRODUCT-MASTER.
049200*
049300 P440-FIM.
049400*
049500 P450-GRAVA-ESTOQUE-BAIXO.
049600*
049700     MOVE PD-CURRENT-STOCK               TO LKS-CURRENT-STOCK.
049800     MOVE PD-MINIMUM-STOCK               TO LKS-MINIMUM-STOCK.
049900     CALL "CCIM0902" USING LKS-URGENCIA-PARM.
050000*
050100     ADD 1                               TO WS-SEQ-ESTOQUE-BAIXO.
050200     MOVE "SB"                           TO WS-IDG-PREFIXO.
050300     MOVE WS-DHS-DATA                    TO WS-IDG-DATA.
050400     MOVE WS-SEQ-ESTOQUE-BAIXO            TO WS-IDG-SEQ.
050500*
050600     MOVE WS-ID-GERADO                   TO SB-EVENT-ID.
050700     MOVE WS-TIMESTAMP-ATUAL              TO SB-EVENT-TIMESTAMP.
050800     MOVE "StockBajo"                     TO SB-EVENT-TYPE.
050900     MOVE CF-PRODUCT-ID                   TO SB-PRODUCT-ID.
051000     MOVE CF-PRODUCT-NAME                 TO SB-PRODUCT-NAME.
051100     MOVE PD-CURRENT-STOCK                TO SB-CURRENT-STOCK.
051200     MOVE PD-MINIMUM-STOCK                TO SB-MINIMUM-STOCK.
051300     MOVE CF-LOCATION                     TO SB-LOCATION.
051400     MOVE LKS-URGENCY                     TO SB-URGENCY-LEVEL.
051500     MOVE CF-EVENT-ID                     TO SB-CAUSE-EVENT-ID.
051600*
051700     WRITE FD-REG-ESTOQUE-BAIXO           FROM WS-REG-ESTOQUE-BAIXO.
051800     ADD 1                                TO WS-QTD-ESTOQUE-BAIXO.
051900*
052000     ADD 1                                TO WS-SEQ-AUDITORIA.
052100     MOVE "AU"                            TO WS-IDG-PREFIXO.
052200     MOVE WS-DHS-DATA                     TO WS-IDG-DATA.
052300     MOVE WS-SEQ-AUDITORIA                TO WS-IDG-SEQ.
052400*
052500     MOVE WS-ID-GERADO                    TO AE-AUDIT-ID.
052600     MOVE WS-TIMESTAMP-ATUAL               TO AE-AUDIT-TIMESTAMP.
052700     MOVE CF-PRODUCT-ID                    TO AE-AGGREGATE-ID.
052800     SET AE-EVT-ESTOQUE-BAIXO               TO TRUE.
052900     MOVE 1                                 TO AE-VERSION.
053000     MOVE CF-EVENT-ID                        TO AE-CORRELATION-ID.
053100*
053200     WRITE FD-REG-AUDITORIA                  FROM WS-REG-AUDITORIA.
053300*
053400 P450-FIM.
053500*
053600 P460-ACUMULA-SEVERIDADE.
053700*
053800     SET WS-IDX-SEV                        TO 1.
053900     SEARCH WS-SEV-LINHA
054000         WHEN WS-SEV-NOME (WS-IDX-SEV) = CF-SEVERITY
054100             ADD 1 TO WS-SEV-QTD-EVENTOS (WS-IDX-SEV)
054200             ADD WS-PERDA-TRUNCADA TO
054300                         WS-SEV-UNID-PERDIDAS (WS-IDX-SEV)
054400     END-SEARCH.
054500*
054600 P460-FIM.
054700*
054800 P800-RELATORIO-FINAL.
054900*
055000     MOVE WS-QTD-LIDOS              TO WS-LST-QTD-LIDOS.
055100     MOVE WS-QTD-PROCESSADOS        TO WS-LST-QTD-OK.
055200     MOVE WS-QTD-ERROS              TO WS-LST-QTD-ERROS.
055300     MOVE WS-QTD-MOVIMENTOS         TO WS-LST-QTD-MOV.
055400     MOVE WS-QTD-ESTOQUE-BAIXO      TO WS-LST-QTD-BAIXO.
055500     MOVE WS-TOTAL-UNIDADES-PERDIDAS TO WS-LST-UNID-PERDIDAS.
055600*
055700     WRITE FD-REG-REPORT   FROM WS-LST-FINAL-1.
055800     WRITE FD-REG-REPORT   FROM WS-LST-FINAL-2.
055900     WRITE FD-REG-REPORT   FROM WS-LST-FINAL-3.
056000     WRITE FD-REG-REPORT   FROM WS-LST-FINAL-4.
056100     WRITE FD-REG-REPORT   FROM WS-LST-FINAL-5.
056200     WRITE FD-REG-REPORT   FROM WS-LST-FINAL-6.
056300*
056400     WRITE FD-REG-REPORT   FROM WS-LST-CAB-LINHA.
056500     WRITE FD-REG-REPORT   FROM WS-LST-SEV-CAB.
056600*
056700     PERFORM P810-IMPRIME-SEV THRU P810-FIM
056800             VARYING WS-IDX-SEV FROM 1 BY 1
056900             UNTIL WS-IDX-SEV > 4.
057000*
057100 P800-FIM.
057200*
057300 P810-IMPRIME-SEV.
057400*
057500     MOVE WS-SEV-NOME (WS-IDX-SEV)         TO WS-DET-SEV-NOME.
057600     MOVE WS-SEV-QTD-EVENTOS (WS-IDX-SEV)  TO WS-DET-SEV-QTD.
057700     MOVE WS-SEV-UNID-PERDIDAS (WS-IDX-SEV) TO WS-DET-SEV-UNID.
057800     WRITE FD-REG-REPORT   FROM WS-LST-SEV-DET.
057900*
058000 P810-FIM.
058100*
058200 P900-FIM.
058300*
058400     CLOSE FAILURE-EVENTS
058500           PRODUCT-MASTER
058600           MOVEMENT-JOURNAL
058700           AUDIT-JOURNAL
058800           STOCKLOW-OUT
058900           CCIM0200-RPT.
059000     GOBACK.
059100 END PROGRAM CCIM0200.
