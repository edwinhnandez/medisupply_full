000100******************************************************************
000200* PROGRAM:   CCIM0901
000300* PURPOSE:   LOOK UP THE STOCK-LOSS MULTIPLIER FOR A COLD CHAIN
000400*            FAILURE SEVERITY GRADE.  CALLED BY CCIM0200 ONCE
000500*            PER FAILURE EVENT - KEPT AS A SEPARATE MODULE SO
000600*            THE TABLE CAN BE RE-USED (AND RE-TESTED) WITHOUT
000700*            TOUCHING THE MAIN PROCESSING LOOP.
000800* ALTERACOES:
000900*    19870603 RDH  ORIGINAL - CUT FROM SCMP0901 DATE-CHECK SHELL     RDH87
001000*    19880114 RDH  ADDED "CRITICAL" GRADE AT COLD ROOM SUPVR REQ     RDH88
001100*    19910722 TMO  PRQ-0447 DEFAULT MULTIPLIER FOR UNKNOWN GRADE     TMO91
001200*    19940209 JP   HELP-1122 TRUNCATE NOTE ADDED TO COMMENTS ONLY     JP94
001300*    19981130 SNK  Y2K REVIEW - NO DATE FIELDS IN THIS MODULE, NO    SNK98
001400*                  CHANGE REQUIRED, SIGNED OFF FOR MILLENNIUM        SNK98
001500*    20030815 AVS  CR-4471 RENAMED FROM DATE-CHECK COPY TO THIS      AVS03
001600*                  STANDALONE SEVERITY TABLE LOOKUP                  AVS03
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900*-----------------------------------------------------------------
002000 PROGRAM-ID.      CCIM0901.
002100 AUTHOR.          R D HALVERSEN.
002200 INSTALLATION.    POLARIS COLD CHAIN DISTRIBUTORS - DP.
002300 DATE-WRITTEN.    03/06/1987.
002400 DATE-COMPILED.
002500 SECURITY.        COMPANY CONFIDENTIAL.
002600*-----------------------------------------------------------------
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM
003100     CLASS CLASSE-NUMERICA IS "0" THRU "9".
003200*
003300 DATA DIVISION.
003400*-----------------------------------------------------------------
003500 WORKING-STORAGE SECTION.
003600*-----------------------------------------------------------------
003700 77  WS-CALL-COUNT                PIC 9(05) COMP.
003800*
003900 01  WS-TABELA-MULTIPLICADOR.
004000     05  WS-MULT-LOW              PIC 9V99 VALUE .05.
004100     05  WS-MULT-MEDIUM           PIC 9V99 VALUE .15.
004200     05  WS-MULT-HIGH             PIC 9V99 VALUE .30.
004300     05  WS-MULT-CRITICAL         PIC 9V99 VALUE .50.
004400     05  WS-MULT-DEFAULT          PIC 9V99 VALUE .10.
004500*
004600 01  WS-TABELA-BYTES REDEFINES WS-TABELA-MULTIPLICADOR.
004700     05  WS-MULT-BYTES            PIC X(02) OCCURS 5 TIMES.
004800*-----------------------------------------------------------------
004900 LINKAGE SECTION.
005000*-----------------------------------------------------------------
005100 01  LKS-PARAMETRO.
005200     05  LKS-SEVERITY              PIC X(08).
005300     05  LKS-SEVERITY-TAB REDEFINES LKS-SEVERITY.
005400         10  LKS-SEV-CHAR          PIC X(01) OCCURS 8 TIMES.
005500     05  LKS-MULTIPLIER            PIC 9V99.
005600     05  LKS-MULTIPLIER-X REDEFINES LKS-MULTIPLIER PIC X(03).
005700*-----------------------------------------------------------------
005800* LKS-SEVERITY   = "low" / "medium" / "high" / "critical"
005900* LKS-MULTIPLIER = LOSS FRACTION TO APPLY TO CURRENT-STOCK, ALSO
006000*                  USED AS THE DEFAULT (0.10) FOR ANY GRADE NOT
006100*                  IN THE TABLE.  CALLER TRUNCATES THE RESULT -
006200*                  THIS MODULE ONLY RETURNS THE FRACTION.
006300*-----------------------------------------------------------------
006400*-----------------------------------------------------------------
006500 PROCEDURE DIVISION USING LKS-PARAMETRO.
006600*-----------------------------------------------------------------
006700 P100-BUSCA-MULTIPLICADOR.
006800*
006900     ADD 1                        TO WS-CALL-COUNT.
007000*
007100     EVALUATE LKS-SEVERITY
007200         WHEN "low"
007300             MOVE .05               TO LKS-MULTIPLIER
007400         WHEN "medium"
007500             MOVE .15               TO LKS-MULTIPLIER
007600         WHEN "high"
007700             MOVE .30               TO LKS-MULTIPLIER
007800         WHEN "critical"
007900             MOVE .50               TO LKS-MULTIPLIER
008000         WHEN OTHER
008100             MOVE .10               TO LKS-MULTIPLIER
008200     END-EVALUATE.
008300*
008400     GOBACK.
008500 END PROGRAM CCIM0901.
