000100******************************************************************
000200* PROGRAM:   CCIM0100
000300* PURPOSE:   PRODUCT MASTER LOAD STEP.  READS PRODUCT-DEFS AND,
000400*            FOR EACH DEFINITION, WRITES OR FULLY REPLACES THE
000500*            MATCHING PRODUCT-MASTER RECORD AND APPENDS A
000600*            "ProductCreated" ENTRY TO THE AUDIT-JOURNAL.  RUNS
000700*            AHEAD OF THE COLD CHAIN FAILURE STEP (CCIM0200) SO
000800*            THE PRODUCTS IT TOUCHES ALREADY EXIST ON MASTER.
000900* ALTERACOES:
001000*    19880214 RDH  ORIGINAL - ADAPTED FROM SCMP0300 PRICE-LOAD       RDH88
001100*                  SHELL, SUBSTITUTING THE PRODUCT MASTER LOAD       RDH88
001200*    19900509 RDH  PRQ-0233 REPLACE (NOT REJECT) WHEN PRODUCT        RDH90
001300*                  ALREADY ON MASTER, PER COLD ROOM OPS REQUEST      RDH90
001400*    19930102 TMO  PRQ-0601 AUDIT RECORD NOW WRITTEN EVEN WHEN THE   TMO93
001500*                  RECORD REPLACES AN EXISTING ONE                   TMO93
001600*    19970724 JP   HELP-1340 LOAD REPORT TOTALS LINE ADDED            JP97
001700*    19981130 SNK  Y2K FIX - WS-DATA-SISTEMA EXPANDED TO A FULL      SNK98
001800*                  4-DIGIT CENTURY, SYSTEM DATE NO LONGER            SNK98
001900*                  TRUNCATED TO 2 DIGITS IN THE AUDIT TIMESTAMP      SNK98
002000*    20030815 AVS  CR-4471 PROGRAM-ID CHANGED SCMP0300 TO THIS,      AVS03
002100*                  FILE NAMES AND RECORD LAYOUTS ALL REWORKED FOR    AVS03
002200*                  THE COLD CHAIN PRODUCT MASTER                     AVS03
002300*    20110406 LKF  HELP-2290 RETURN-CODE PASSED BACK TO CALLER FOR   LKF11
002400*                  THE NEW CCIM0000 JOB-STEP DRIVER                  LKF11
002500******************************************************************
002600 IDENTIFICATION DIVISION.
002700*-----------------------------------------------------------------
002800 PROGRAM-ID.      CCIM0100.
002900 AUTHOR.          R D HALVERSEN.
003000 INSTALLATION.    POLARIS COLD CHAIN DISTRIBUTORS - DP.
003100 DATE-WRITTEN.    14/02/1988.
003200 DATE-COMPILED.
003300 SECURITY.        COMPANY CONFIDENTIAL.
003400*-----------------------------------------------------------------
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS CLASSE-NUMERICA IS "0" THRU "9".
004000*
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT PRODUCT-DEFS      ASSIGN TO PRODDEFS
004400          ORGANIZATION   IS LINE SEQUENTIAL
004500          ACCESS         IS SEQUENTIAL
004600          FILE STATUS    IS WS-FS-CARGA.
004700*
004800     SELECT PRODUCT-MASTER    ASSIGN TO PRODMAST
004900          ORGANIZATION   IS INDEXED
005000          ACCESS         IS RANDOM
005100          RECORD KEY     IS PD-PRODUCT-ID
005200          FILE STATUS    IS WS-FS-PRODUTO.
005300*
005400     SELECT AUDIT-JOURNAL     ASSIGN TO AUDITJNL
005500          ORGANIZATION   IS LINE SEQUENTIAL
005600          ACCESS         IS SEQUENTIAL
005700          FILE STATUS    IS WS-FS-AUDITORIA.
005800*
005900     SELECT CCIM0100-RPT      ASSIGN TO RUNRPT01
006000          ORGANIZATION   IS LINE SEQUENTIAL
006100          ACCESS         IS SEQUENTIAL.
006200*
006300 DATA DIVISION.
006400 FILE SECTION.
006500*
006600 FD  PRODUCT-DEFS.
006700     COPY "PRODDEF.cpy".
006800*
006900 FD  PRODUCT-MASTER.
007000     COPY "PRODMAST.cpy".
007100*
007200 FD  AUDIT-JOURNAL.
007300 01  FD-REG-AUDITORIA                    PIC X(130).
007400*
007500 FD  CCIM0100-RPT.
007600 01  FD-REG-REPORT                       PIC X(80).
007700*-----------------------------------------------------------------
007800 WORKING-STORAGE SECTION.
007900*-----------------------------------------------------------------
008000     COPY "AUDITEVT.cpy" REPLACING REG-AUDITORIA BY
008100                                    WS-REG-AUDITORIA.
008200*
008300 77  WS-FS-CARGA                  PIC X(02).
008400     88  WS-FS-CARGA-OK           VALUE "00".
008500*
008600 77  WS-FS-PRODUTO                PIC X(02).
008700     88  WS-FS-PROD-OK            VALUE "00".
008800     88  WS-FS-PROD-NAO-EXISTE    VALUE "23".
008900*
009000 77  WS-FS-AUDITORIA              PIC X(02).
009100     88  WS-FS-AUDIT-OK           VALUE "00".
009200*
009300 77  WS-FIM-DE-ARQUIVO            PIC X(01) VALUE "N".
009400     88  FLAG-EOF                 VALUE "S".
009500*
009600 77  WS-QTD-LIDOS                 PIC 9(07) COMP VALUE ZERO.
009700 77  WS-QTD-GRAVADOS              PIC 9(07) COMP VALUE ZERO.
009800 77  WS-QTD-SUBSTITUIDOS          PIC 9(07) COMP VALUE ZERO.
009900 77  WS-SEQ-AUDITORIA             PIC 9(06) COMP VALUE ZERO.
010000*
010100 01  WS-DATA-HORA-SISTEMA.
010200     05  WS-DHS-DATA               PIC 9(08).
010300     05  WS-DHS-DATA-R REDEFINES WS-DHS-DATA.
010400         10  WS-DHS-ANO            PIC 9(04).
010500         10  WS-DHS-MES            PIC 9(02).
010600         10  WS-DHS-DIA            PIC 9(02).
010700     05  WS-DHS-HORA               PIC 9(08).
010800     05  WS-DHS-HORA-R REDEFINES WS-DHS-HORA.
010900         10  WS-DHS-HH             PIC 9(02).
011000         10  WS-DHS-MI             PIC 9(02).
011100         10  WS-DHS-SS             PIC 9(02).
011200         10  FILLER                PIC 9(02).
011300*
011400 01  WS-TIMESTAMP-ATUAL            PIC X(19).
011500 01  WS-TIMESTAMP-ATUAL-R REDEFINES WS-TIMESTAMP-ATUAL.
011600     05  WS-TSA-ANO                PIC X(04).
011700     05  FILLER                    PIC X(01).
011800     05  WS-TSA-MES                PIC X(02).
011900     05  FILLER                    PIC X(01).
012000     05  WS-TSA-DIA                PIC X(02).
012100     05  FILLER                    PIC X(01).
012200     05  WS-TSA-HH                 PIC X(02).
012300     05  FILLER                    PIC X(01).
012400     05  WS-TSA-MI                 PIC X(02).
012500     05  FILLER                    PIC X(01).
012600     05  WS-TSA-SS                 PIC X(02).
012700*
012800 01  WS-AUDIT-ID-GERADO            PIC X(36).
012900 01  WS-AUDIT-ID-GERADO-R REDEFINES WS-AUDIT-ID-GERADO.
013000     05  WS-AID-PREFIXO            PIC X(02).
013100     05  WS-AID-DATA               PIC 9(08).
013200     05  WS-AID-SEQ                PIC 9(06).
013300     05  FILLER                    PIC X(20).
013400*
013500 01  WS-RELATORIO-CARGA.
013600     03  WS-LST-CAB-LINHA.
013700         05  FILLER   PIC X(80) VALUE ALL "=".
013800     03  WS-LST-CAB-1.
013900         05  FILLER   PIC X(02) VALUE SPACES.
014000         05  FILLER   PIC X(60) VALUE
014100                  "CCIM0100 - PRODUCT MASTER LOAD".
014200     03  WS-LST-CAB-2.
014300         05  FILLER   PIC X(02) VALUE SPACES.
014400         05  FILLER   PIC X(15) VALUE "PRODUCT-ID".
014500         05  FILLER   PIC X(03) VALUE SPACES.
014600         05  FILLER   PIC X(30) VALUE "PRODUCT-NAME".
014700         05  FILLER   PIC X(03) VALUE SPACES.
014800         05  FILLER   PIC X(10) VALUE "RESULT".
014900     03  WS-LST-DET-1.
015000         05  FILLER              PIC X(02) VALUE SPACES.
015100         05  WS-DET-PRODUCT-ID   PIC X(15) VALUE SPACES.
015200         05  FILLER              PIC X(03) VALUE SPACES.
015300         05  WS-DET-PRODUCT-NAME PIC X(30) VALUE SPACES.
015400         05  FILLER              PIC X(03) VALUE SPACES.
015500         05  WS-DET-RESULTADO    PIC X(12) VALUE SPACES.
015600     03  WS-LST-FINAL-0.
015700         05  FILLER   PIC X(05) VALUE SPACES.
015800         05  FILLER   PIC X(50) VALUE
015900                  "NO PRODUCT DEFINITIONS TO LOAD".
016000     03  WS-LST-FINAL-1.
016100         05  FILLER   PIC X(05) VALUE SPACES.
016200         05  FILLER   PIC X(20) VALUE "DEFINITIONS READ...: ".
016300         05  WS-LST-QTD-LIDOS PIC ZZZZ,ZZ9.
016400     03  WS-LST-FINAL-2.
016500         05  FILLER   PIC X(05) VALUE SPACES.
016600         05  FILLER   PIC X(20) VALUE "MASTER WRITES......: ".
016700         05  WS-LST-QTD-GRAVADOS PIC ZZZZ,ZZ9.
016800     03  WS-LST-FINAL-3.
016900         05  FILLER   PIC X(05) VALUE SPACES.
017000         05  FILLER   PIC X(20) VALUE "MASTER REPLACES....: ".
017100         05  WS-LST-QTD-SUBST PIC ZZZZ,ZZ9.
017200*-----------------------------------------------------------------
017300 LINKAGE SECTION.
017400*-----------------------------------------------------------------
017500 01  LK-RETURN-CODE                PIC S9(04) COMP.
017600*-----------------------------------------------------------------
017700 PROCEDURE DIVISION USING LK-RETURN-CODE.
017800*-----------------------------------------------------------------
017900 MAIN-PROCEDURE.
018000*
018100     MOVE ZERO                    TO LK-RETURN-CODE.
018200*
018300     PERFORM P100-INICIALIZA THRU P100-FIM.
018400*
018500     PERFORM P400-PROCESSA-CARGA THRU P400-FIM UNTIL FLAG-EOF.
018600*
018700     PERFORM P520-FINALIZA-RELATORIO THRU P520-FIM.
018800*
018900     PERFORM P900-FIM.
019000*
019100 P100-INICIALIZA.
019200*
019300     ACCEPT WS-DHS-DATA FROM DATE YYYYMMDD.
019400     ACCEPT WS-DHS-HORA FROM TIME.
019500     PERFORM P110-MONTA-TIMESTAMP THRU P110-FIM.
019600*
019700     PERFORM P120-ABRE-RELATORIO THRU P120-FIM.
019800     PERFORM P130-ABRE-CARGA THRU P130-FIM.
019900     PERFORM P140-ABRE-PRODUTO THRU P140-FIM.
020000     PERFORM P150-ABRE-AUDITORIA THRU P150-FIM.
020100*
020200     PERFORM P510-INICIALIZA-RELATORIO THRU P510-FIM.
020300*
020400 P100-FIM.
020500*
020600 P110-MONTA-TIMESTAMP.
020700*
020800     MOVE WS-DHS-ANO               TO WS-TSA-ANO.
020900     MOVE WS-DHS-MES               TO WS-TSA-MES.
021000     MOVE WS-DHS-DIA               TO WS-TSA-DIA.
021100     MOVE WS-DHS-HH                TO WS-TSA-HH.
021200     MOVE WS-DHS-MI                TO WS-TSA-MI.
021300     MOVE WS-DHS-SS                TO WS-TSA-SS.
021400*
021500 P110-FIM.
021600*
021700 P120-ABRE-RELATORIO.
021800*
021900     OPEN OUTPUT CCIM0100-RPT.
022000*
022100 P120-FIM.
022200*
022300 P130-ABRE-CARGA.
022400*
022500     OPEN INPUT PRODUCT-DEFS.
022600*
022700     IF NOT WS-FS-CARGA-OK
022800         DISPLAY "CCIM0100 - ERRO ABERTURA PRODUCT-DEFS FS: "
022900                 WS-FS-CARGA
023000         MOVE 12                   TO LK-RETURN-CODE
023100         PERFORM P900-FIM
023200     END-IF.
023300*
023400 P130-FIM.
023500*
023600 P140-ABRE-PRODUTO.
023700*
023800     OPEN I-O PRODUCT-MASTER.
023900*
024000     IF WS-FS-PROD-NAO-EXISTE
024100         OPEN OUTPUT PRODUCT-MASTER
024200     END-IF.
024300*
024400     IF NOT WS-FS-PROD-OK
024500         DISPLAY "CCIM0100 - ERRO ABERTURA PRODUCT-MASTER FS: "
024600                 WS-FS-PRODUTO
024700         MOVE 12                   TO LK-RETURN-CODE
024800         PERFORM P900-FIM
024900     END-IF.
025000*
025100 P140-FIM.
025200*
025300 P150-ABRE-AUDITORIA.
025400*
025500     OPEN EXTEND AUDIT-JOURNAL.
025600*
025700     IF WS-FS-AUDITORIA = "05"
025800         OPEN OUTPUT AUDIT-JOURNAL
025900     END-IF.
026000*
026100     IF NOT WS-FS-AUDIT-OK
026200         DISPLAY "CCIM0100 - ERRO ABERTURA AUDIT-JOURNAL FS: "
026300                 WS-FS-AUDITORIA
026400         MOVE 12                   TO LK-RETURN-CODE
026500         PERFORM P900-FIM
026600     END-IF.
026700*
026800 P150-FIM.
026900*
027000 P400-PROCESSA-CARGA.
027100*
027200     READ PRODUCT-DEFS
027300         AT END
027400             SET FLAG-EOF          TO TRUE
027500         NOT AT END
027600             ADD 1                 TO WS-QTD-LIDOS
027700             PERFORM P420-GRAVA-PRODUTO THRU P420-FIM
027800             PERFORM P430-GRAVA-AUDITORIA THRU P430-FIM
027900             PERFORM P505-GRAVA-RPT THRU P505-FIM
028000     END-READ.
028100*
028200 P400-FIM.
028300*
028400 P420-GRAVA-PRODUTO.
028500*
028600     MOVE PC-PRODUCT-ID            TO PD-PRODUCT-ID.
028700     MOVE PC-PRODUCT-NAME          TO PD-PRODUCT-NAME.
028800     MOVE PC-CURRENT-STOCK         TO PD-CURRENT-STOCK.
028900     MOVE PC-MINIMUM-STOCK         TO PD-MINIMUM-STOCK.
029000     MOVE PC-MAXIMUM-STOCK         TO PD-MAXIMUM-STOCK.
029100     MOVE PC-LOCATION              TO PD-LOCATION.
029200     MOVE PC-TEMP-CONTROLLED       TO PD-TEMP-CONTROLLED.
029300     MOVE WS-TIMESTAMP-ATUAL       TO PD-LAST-UPDATED.
029400*
029500     WRITE PRODUCT-MASTER INVALID KEY
029600         MOVE "REPLACED"           TO WS-DET-RESULTADO
029700         ADD 1                     TO WS-QTD-SUBSTITUIDOS
029800         REWRITE PRODUCT-MASTER
029900     NOT INVALID KEY
030000         MOVE "LOADED"             TO WS-DET-RESULTADO
030100         ADD 1                     TO WS-QTD-GRAVADOS
030200     END-WRITE.
030300*
030400 P420-FIM.
030500*
030600 P430-GRAVA-AUDITORIA.
030700*
030800     ADD 1                         TO WS-SEQ-AUDITORIA.
030900     MOVE "AU"                     TO WS-AID-PREFIXO.
031000     MOVE WS-DHS-DATA               TO WS-AID-DATA.
031100     MOVE WS-SEQ-AUDITORIA           TO WS-AID-SEQ.
031200*
031300     MOVE WS-AUDIT-ID-GERADO        TO AE-AUDIT-ID.
031400     MOVE WS-TIMESTAMP-ATUAL        TO AE-AUDIT-TIMESTAMP.
031500     MOVE PC-PRODUCT-ID             TO AE-AGGREGATE-ID.
031600     SET AE-EVT-PRODUTO-CRIADO      TO TRUE.
031700     MOVE 1                         TO AE-VERSION.
031800     MOVE WS-AUDIT-ID-GERADO        TO AE-CORRELATION-ID.
031900*
032000     WRITE FD-REG-AUDITORIA         FROM WS-REG-AUDITORIA.
032100*
032200 P430-FIM.
032300*
032400 P505-GRAVA-RPT.
032500*
032600     MOVE PC-PRODUCT-ID             TO WS-DET-PRODUCT-ID.
032700     MOVE PC-PRODUCT-NAME           TO WS-DET-PRODUCT-NAME.
032800     WRITE FD-REG-REPORT            FROM WS-LST-DET-1.
032900*
033000 P505-FIM.
033100*
033200 P510-INICIALIZA-RELATORIO.
033300*
033400     WRITE FD-REG-REPORT    FROM WS-LST-CAB-LINHA.
033500     WRITE FD-REG-REPORT    FROM WS-LST-CAB-1.
033600     WRITE FD-REG-REPORT    FROM WS-LST-CAB-LINHA.
033700     WRITE FD-REG-REPORT    FROM WS-LST-CAB-2.
033800*
033900 P510-FIM.
034000*
034100 P520-FINALIZA-RELATORIO.
034200*
034300     IF WS-QTD-LIDOS = ZERO
034400         WRITE FD-REG-REPORT       FROM WS-LST-FINAL-0
034500     ELSE
034600         MOVE WS-QTD-LIDOS          TO WS-LST-QTD-LIDOS
034700         MOVE WS-QTD-GRAVADOS       TO WS-LST-QTD-GRAVADOS
034800         MOVE WS-QTD-SUBSTITUIDOS   TO WS-LST-QTD-SUBST
034900         WRITE FD-REG-REPORT       FROM WS-LST-FINAL-1
035000         WRITE FD-REG-REPORT       FROM WS-LST-FINAL-2
035100         WRITE FD-REG-REPORT       FROM WS-LST-FINAL-3
035200     END-IF.
035300*
035400 P520-FIM.
035500*
035600 P900-FIM.
035700*
035800     CLOSE PRODUCT-DEFS
035900           PRODUCT-MASTER
036000           AUDIT-JOURNAL
036100           CCIM0100-RPT.
036200     GOBACK.
036300 END PROGRAM CCIM0100.
