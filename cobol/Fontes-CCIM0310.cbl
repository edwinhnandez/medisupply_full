000100******************************************************************
000200* PROGRAM:   CCIM0310
000300* PURPOSE:   GET-PRODUCT.  DIRECT KEYED LOOKUP OF ONE PRODUCT ON
000400*            THE PRODUCT MASTER.  CALLED BY ANY STEP OR UTILITY
000500*            JOB THAT NEEDS A SINGLE PRODUCT'S CURRENT FIGURES;
000600*            RETURNS FOUND/NOT-FOUND PLUS THE MASTER FIELDS.
000700*            ADAPTED FROM THE SCMP0230 KEYED-READ SHELL, WITH THE
000800*            SCREEN SECTION STRIPPED OUT FOR BATCH/CALL USE.
000900* ALTERACOES:
001000*    19880425 RDH  ORIGINAL - KEYED PRODUCT LOOKUP, CUT FROM         RDH88
001100*                  SCMP0230 MAINTENANCE SCREEN READ LOGIC            RDH88
001200*    19910306 TMO  PRQ-0399 RETURNS THE FULL MASTER RECORD, NOT      TMO91
001300*                  JUST THE STOCK FIGURES, AT REQUEST OF REPORTING   TMO91
001400*    19981130 SNK  Y2K REVIEW - LK-LAST-UPDATED ALREADY CARRIES A    SNK98
001500*                  4-DIGIT YEAR, NO CHANGE REQUIRED                  SNK98
001600*    20030815 AVS  CR-4471 PROGRAM-ID CHANGED SCMP0230 TO THIS,      AVS03
001700*                  DROPPED THE SCREEN SECTION AND CRUD VERBS         AVS03
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000*-----------------------------------------------------------------
002100 PROGRAM-ID.      CCIM0310.
002200 AUTHOR.          R D HALVERSEN.
002300 INSTALLATION.    POLARIS COLD CHAIN DISTRIBUTORS - DP.
002400 DATE-WRITTEN.    25/04/1988.
002500 DATE-COMPILED.
002600 SECURITY.        COMPANY CONFIDENTIAL.
002700*-----------------------------------------------------------------
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM
003200     CLASS CLASSE-NUMERICA IS "0" THRU "9".
003300*
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT PRODUCT-MASTER    ASSIGN TO PRODMAST
003700          ORGANIZATION   IS INDEXED
003800          ACCESS         IS RANDOM
003900          RECORD KEY     IS PD-PRODUCT-ID
004000          FILE STATUS    IS WS-FS-PRODUTO.
004100*
004200 DATA DIVISION.
004300 FILE SECTION.
004400*
004500 FD  PRODUCT-MASTER.
004600     COPY "PRODMAST.cpy".
004700*-----------------------------------------------------------------
004800 WORKING-STORAGE SECTION.
004900*-----------------------------------------------------------------
005000 77  WS-FS-PRODUTO                 PIC X(02).
005100     88  WS-FS-PROD-OK             VALUE "00".
005200     88  WS-FS-PROD-NAO-EXISTE     VALUE "23".
005300*
005400 77  WS-CALL-COUNT                 PIC 9(07) COMP VALUE ZERO.
005500*
005600 01  WS-ESTOQUE-ATUAL               PIC S9(7).
005700 01  WS-ESTOQUE-ATUAL-X REDEFINES WS-ESTOQUE-ATUAL PIC X(07).
005800*
005900 01  WS-ESTOQUE-MINIMO               PIC S9(7).
006000 01  WS-ESTOQUE-MINIMO-X REDEFINES WS-ESTOQUE-MINIMO PIC X(07).
006100*
006200 01  WS-ESTOQUE-MAXIMO               PIC S9(7).
006300 01  WS-ESTOQUE-MAXIMO-X REDEFINES WS-ESTOQUE-MAXIMO PIC X(07).
006400*-----------------------------------------------------------------
006500 LINKAGE SECTION.
006600*-----------------------------------------------------------------
006700 01  LK-PARAMETRO.
006800     05  LK-PRODUCT-ID              PIC X(10).
006900     05  LK-ENCONTRADO              PIC X(01).
007000         88  LK-PROD-ENCONTRADO     VALUE "S".
007100         88  LK-PROD-NAO-ENCONTRADO VALUE "N".
007200     05  LK-DADOS-PRODUTO.
007300         10  LK-PRODUCT-NAME        PIC X(30).
007400         10  LK-CURRENT-STOCK       PIC S9(7).
007500         10  LK-MINIMUM-STOCK       PIC S9(7).
007600         10  LK-MAXIMUM-STOCK       PIC S9(7).
007700         10  LK-LOCATION            PIC X(20).
007800         10  LK-TEMP-CONTROLLED     PIC X(01).
007900         10  LK-LAST-UPDATED        PIC X(19).
008000     05  FILLER                     PIC X(04).
008100*-----------------------------------------------------------------
008200 PROCEDURE DIVISION USING LK-PARAMETRO.
008300*-----------------------------------------------------------------
008400 MAIN-PROCEDURE.
008500*
008600     ADD 1                         TO WS-CALL-COUNT.
008700     SET LK-PROD-NAO-ENCONTRADO    TO TRUE.
008800     MOVE SPACES                   TO LK-DADOS-PRODUTO.
008900*
009000     PERFORM P100-ABRE-PRODUTO THRU P100-FIM.
009100*
009200     PERFORM P300-BUSCA-PRODUTO THRU P300-FIM.
009300*
009400     PERFORM P900-FIM.
009500*
009600 P100-ABRE-PRODUTO.
009700*
009800     OPEN INPUT PRODUCT-MASTER.
009900*
010000     IF NOT WS-FS-PROD-OK
010100         DISPLAY "CCIM0310 - ERRO ABERTURA PRODUCT-MASTER FS: "
010200                 WS-FS-PRODUTO
010300         PERFORM P900-FIM
010400     END-IF.
010500*
010600 P100-FIM.
010700*
010800 P300-BUSCA-PRODUTO.
010900*
011000     MOVE LK-PRODUCT-ID            TO PD-PRODUCT-ID.
011100*
011200     READ PRODUCT-MASTER
011300         INVALID KEY
011400             SET LK-PROD-NAO-ENCONTRADO TO TRUE
011500         NOT INVALID KEY
011600             SET LK-PROD-ENCONTRADO     TO TRUE
011700             MOVE PD-PRODUCT-NAME       TO LK-PRODUCT-NAME
011800             MOVE PD-CURRENT-STOCK      TO WS-ESTOQUE-ATUAL
011900                                            LK-CURRENT-STOCK
012000             MOVE PD-MINIMUM-STOCK      TO WS-ESTOQUE-MINIMO
012100                                            LK-MINIMUM-STOCK
012200             MOVE PD-MAXIMUM-STOCK      TO WS-ESTOQUE-MAXIMO
012300                                            LK-MAXIMUM-STOCK
012400             MOVE PD-LOCATION           TO LK-LOCATION
012500             MOVE PD-TEMP-CONTROLLED    TO LK-TEMP-CONTROLLED
012600             MOVE PD-LAST-UPDATED       TO LK-LAST-UPDATED
012700     END-READ.
012800*
012900 P300-FIM.
013000*
013100 P900-FIM.
013200*
013300     CLOSE PRODUCT-MASTER.
013400     GOBACK.
013500 END PROGRAM CCIM0310.
