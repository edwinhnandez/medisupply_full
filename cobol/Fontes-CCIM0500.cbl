000100******************************************************************
000200* PROGRAM:   CCIM0500
000300* PURPOSE:   GET-PRODUCT-STOCK-HISTORY.  COLLECTS ONE PRODUCT'S
000400*            MOVEMENTS WITHIN A LOOK-BACK WINDOW, SORTS THEM
000500*            ASCENDING BY TIMESTAMP, THEN REPLAYS A RUNNING STOCK
000600*            BALANCE FROM ZERO AND PRINTS A COLUMNAR HISTORY
000700*            REPORT.  ADAPTED FROM THE SCMP0410 SORT-WITH-INPUT-
000800*            AND-OUTPUT-PROCEDURE CONTROL-BREAK SHAPE.
000900* ALTERACOES:
001000*    19880829 RDH  ORIGINAL - STOCK HISTORY REPLAY, CUT FROM         RDH88
001100*                  SCMP0410 SORT SHAPE, PURCHASE LIST LOGIC          RDH88
001200*                  REPLACED BY THE RUNNING-BALANCE REPLAY            RDH88
001300*    19910212 TMO  PRQ-0377 LOOK-BACK WINDOW CUTOFF NOW PASSED IN    TMO91
001400*                  BY THE CALLER, NOT HARD-CODED AT 30 DAYS          TMO91
001500*    19940905 JP   HELP-1205 "adjustment" MOVEMENTS NOW OVERWRITE     JP94
001600*                  THE RUNNING BALANCE INSTEAD OF ADDING TO IT        JP94
001700*    19981130 SNK  Y2K REVIEW - TIMESTAMP FIELDS ALREADY CARRY A     SNK98
001800*                  4-DIGIT YEAR, NO CHANGE REQUIRED                  SNK98
001900*    20030815 AVS  CR-4471 PROGRAM-ID CHANGED SCMP0410 TO THIS,      AVS03
002000*                  FILE NAMES AND REPORT LAYOUT REWORKED FOR THE     AVS03
002100*                  COLD CHAIN STOCK HISTORY REPLAY                   AVS03
002200******************************************************************
002300 IDENTIFICATION DIVISION.
002400*-----------------------------------------------------------------
002500 PROGRAM-ID.      CCIM0500.
002600 AUTHOR.          R D HALVERSEN.
002700 INSTALLATION.    POLARIS COLD CHAIN DISTRIBUTORS - DP.
002800 DATE-WRITTEN.    29/08/1988.
002900 DATE-COMPILED.
003000 SECURITY.        COMPANY CONFIDENTIAL.
003100*-----------------------------------------------------------------
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003600     CLASS CLASSE-NUMERICA IS "0" THRU "9".
003700*
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT MOVEMENT-JOURNAL  ASSIGN TO MOVEJNL
004100          ORGANIZATION   IS LINE SEQUENTIAL
004200          ACCESS         IS SEQUENTIAL
004300          FILE STATUS    IS WS-FS-MOVIMENTO.
004400*
004500     SELECT CCIM0500-RPT      ASSIGN TO RUNRPT07
004600          ORGANIZATION   IS LINE SEQUENTIAL
004700          ACCESS         IS SEQUENTIAL.
004800*
004900     SELECT SORT-MOVIMENTO    ASSIGN TO SRTMOVTM
005000          ORGANIZATION   IS LINE SEQUENTIAL
005100          ACCESS         IS SEQUENTIAL.
005200*
005300 DATA DIVISION.
005400 FILE SECTION.
005500*
005600 FD  MOVEMENT-JOURNAL.
005700 01  FD-REG-MOVIMENTO                PIC X(220).
005800*
005900 FD  CCIM0500-RPT.
006000 01  FD-REG-REPORT                   PIC X(80).
006100*
006200 SD  SORT-MOVIMENTO.
006300 01  REG-SORT-MOVIMENTO.
006400     05  SD-TIMESTAMP                PIC X(19).
006500     05  SD-MOVEMENT-TYPE            PIC X(10).
006600     05  SD-QUANTITY                 PIC S9(7).
006700     05  SD-REASON                   PIC X(50).
006800*-----------------------------------------------------------------
006900 WORKING-STORAGE SECTION.
007000*-----------------------------------------------------------------
007100     COPY "MOVEMENT.cpy" REPLACING REG-MOVIMENTO BY
007200                                    WS-REG-MOVIMENTO.
007300*
007400 77  WS-FS-MOVIMENTO                PIC X(02).
007500     88  WS-FS-MOV-OK               VALUE "00".
007600*
007700 77  WS-FIM-DE-ARQUIVO              PIC X(01) VALUE "N".
007800     88  FLAG-EOF                   VALUE "S".
007900*
008000 77  WS-SALDO-CORRENTE              PIC S9(09) COMP VALUE ZERO.
008100 77  WS-SALDO-COMP-X REDEFINES WS-SALDO-CORRENTE     PIC X(04).
008200 77  WS-QTD-MOVIMENTOS-LISTADOS     PIC 9(07) COMP VALUE ZERO.
008300 77  WS-QTD-LISTADOS-X REDEFINES WS-QTD-MOVIMENTOS-LISTADOS
008400                                                      PIC X(04).
008500*
008600 01  WS-REGISTRO-SORT.
008700     05  WS-SD-TIMESTAMP             PIC X(19).
008800     05  WS-SD-MOVEMENT-TYPE         PIC X(10).
008900         88  WS-SD-TIPO-ENTRADA      VALUE "in".
009000         88  WS-SD-TIPO-SAIDA        VALUE "out".
009100         88  WS-SD-TIPO-AJUSTE       VALUE "adjustment".
009200         88  WS-SD-TIPO-PERDA        VALUE "loss".
009300     05  WS-SD-QUANTITY              PIC S9(7).
009400     05  WS-SD-REASON                PIC X(50).
009500*
009600 01  WS-REGISTRO-SORT-DATA REDEFINES WS-REGISTRO-SORT.
009700     05  WS-SD-DATA.
009800         10  WS-SD-ANO                PIC 9(04).
009900         10  FILLER                    PIC X(01).
010000         10  WS-SD-MES                 PIC 9(02).
010100         10  FILLER                    PIC X(01).
010200         10  WS-SD-DIA                 PIC 9(02).
010300     05  FILLER                        PIC X(61).
010400*
010500 01  WS-LISTA-TELA.
010600     03  WS-LST-CAB-LINHA.
010700         05  FILLER   PIC X(80) VALUE ALL "=".
010800     03  WS-LST-CAB-1.
010900         05  FILLER   PIC X(02) VALUE SPACES.
011000         05  FILLER   PIC X(70) VALUE
011100                       "CCIM0500 - PRODUCT STOCK HISTORY".
011200     03  WS-LST-CAB-2.
011300         05  FILLER   PIC X(02) VALUE SPACES.
011400         05  FILLER   PIC X(19) VALUE "TIMESTAMP".
011500         05  FILLER   PIC X(01) VALUE SPACES.
011600         05  FILLER   PIC X(10) VALUE "TYPE".
011700         05  FILLER   PIC X(01) VALUE SPACES.
011800         05  FILLER   PIC X(08) VALUE "QUANTITY".
011900         05  FILLER   PIC X(01) VALUE SPACES.
012000         05  FILLER   PIC X(14) VALUE "RUNNING-STOCK".
012100         05  FILLER   PIC X(01) VALUE SPACES.
012200         05  FILLER   PIC X(24) VALUE "REASON".
012300     03  WS-LST-DET-1.
012400         05  FILLER               PIC X(02) VALUE SPACES.
012500         05  WS-LISTA-TIMESTAMP   PIC X(19) VALUE SPACES.
012600         05  FILLER               PIC X(01) VALUE SPACES.
012700         05  WS-LISTA-TYPE        PIC X(10) VALUE SPACES.
012800         05  FILLER               PIC X(01) VALUE SPACES.
012900         05  WS-LISTA-QUANTITY    PIC -ZZZZZ9.
013000         05  FILLER               PIC X(01) VALUE SPACES.
013100         05  WS-LISTA-SALDO       PIC -ZZZZZZZ9.
013200         05  FILLER               PIC X(01) VALUE SPACES.
013300         05  WS-LISTA-REASON      PIC X(24) VALUE SPACES.
013400     03  WS-LST-FINAL-0.
013500         05  FILLER               PIC X(02) VALUE SPACES.
013600         05  FILLER               PIC X(50) VALUE
013700                       "NO MOVEMENTS IN THE LOOK-BACK WINDOW".
013800     03  WS-LST-FINAL-1.
013900         05  FILLER               PIC X(02) VALUE SPACES.
014000         05  FILLER               PIC X(20) VALUE
014100                       "FINAL BALANCE.......: ".
014200         05  WS-LISTA-SALDO-FINAL PIC -ZZZZZZZ9.
014300*-----------------------------------------------------------------
014400 LINKAGE SECTION.
014500*-----------------------------------------------------------------
014600 01  LK-PARAMETRO.
014700     05  LK-PRODUCT-ID               PIC X(10).
014800     05  LK-TIMESTAMP-CORTE          PIC X(19).
014900     05  FILLER                      PIC X(04).
015000*-----------------------------------------------------------------
015100* LK-TIMESTAMP-CORTE IS THE LOOK-BACK WINDOW START, BUILT BY THE
015200* CALLER FROM "TODAY MINUS N DAYS" (DEFAULT N = 30) - THIS
015300* MODULE ONLY COMPARES SORTABLE TEXT, IT DOES NOT DO DATE MATH.
015400*-----------------------------------------------------------------
015500 PROCEDURE DIVISION USING LK-PARAMETRO.
015600*-----------------------------------------------------------------
015700 MAIN-PROCEDURE.
015800*
015900     PERFORM P100-INICIALIZA THRU P100-FIM.
016000*
016100     PERFORM P300-ORDENA-E-LISTA THRU P300-FIM.
016200*
016300     PERFORM P900-FIM.
016400*
016500 P100-INICIALIZA.
016600*
016700     OPEN INPUT MOVEMENT-JOURNAL.
016800     IF NOT WS-FS-MOV-OK
016900         DISPLAY "CCIM0500 - ERRO ABERTURA MOVEMENT-JOURNAL FS: "
017000                 WS-FS-MOVIMENTO
017100         PERFORM P900-FIM
017200     END-IF.
017300*
017400     OPEN OUTPUT CCIM0500-RPT.
017500*
017600     WRITE FD-REG-REPORT   FROM WS-LST-CAB-LINHA.
017700     WRITE FD-REG-REPORT   FROM WS-LST-CAB-1.
017800     WRITE FD-REG-REPORT   FROM WS-LST-CAB-LINHA.
017900     WRITE FD-REG-REPORT   FROM WS-LST-CAB-2.
018000*
018100 P100-FIM.
018200*
018300 P300-ORDENA-E-LISTA.
018400*
018500     SORT SORT-MOVIMENTO
018600             ON ASCENDING  KEY SD-TIMESTAMP
018700         INPUT  PROCEDURE IS P400-PROCESSA-ENTRADA THRU P400-FIM
018800         OUTPUT PROCEDURE IS P500-PROCESSA-SAIDA   THRU P500-FIM.
018900*
019000 P300-FIM.
019100*
019200 P400-PROCESSA-ENTRADA.
019300*
019400     PERFORM P410-LE-MOVIMENTO THRU P410-FIM UNTIL FLAG-EOF.
019500*
019600 P400-FIM.
019700*
019800 P410-LE-MOVIMENTO.
019900*
020000     READ MOVEMENT-JOURNAL INTO WS-REG-MOVIMENTO
020100         AT END
020200             SET FLAG-EOF              TO TRUE
020300         NOT AT END
020400             PERFORM P420-FILTRA-GRAVA-SORT THRU P420-FIM
020500     END-READ.
020600*
020700 P410-FIM.
020800*
020900 P420-FILTRA-GRAVA-SORT.
021000*
021100     IF MV-PRODUCT-ID NOT = LK-PRODUCT-ID
021200         GO TO P420-FIM
021300     END-IF.
021400*
021500     IF LK-TIMESTAMP-CORTE NOT = SPACES AND
021600        MV-MOVEMENT-TIMESTAMP < LK-TIMESTAMP-CORTE
021700         GO TO P420-FIM
021800     END-IF.
021900*
022000     MOVE MV-MOVEMENT-TIMESTAMP        TO SD-TIMESTAMP.
022100     MOVE MV-MOVEMENT-TYPE             TO SD-MOVEMENT-TYPE.
022200     MOVE MV-QUANTITY                  TO SD-QUANTITY.
022300     MOVE MV-REASON                    TO SD-REASON.
022400*
022500     RELEASE REG-SORT-MOVIMENTO.
022600*
022700 P420-FIM.
022800*
022900 P500-PROCESSA-SAIDA.
023000*
023100     MOVE ZERO                         TO WS-SALDO-CORRENTE.
023200     MOVE "N"                          TO WS-FIM-DE-ARQUIVO.
023300*
023400     PERFORM P510-LE-SORT THRU P510-FIM UNTIL FLAG-EOF.
023500*
023600     PERFORM P520-IMPRIME-SALDO-FINAL THRU P520-FIM.
023700*
023800 P500-FIM.
023900*
024000 P510-LE-SORT.
024100*
024200     RETURN SORT-MOVIMENTO INTO WS-REGISTRO-SORT
024300         AT END
024400             SET FLAG-EOF                TO TRUE
024500         NOT AT END
024600             PERFORM P530-REPLAY-MOVIMENTO THRU P530-FIM
024700     END-RETURN.
024800*
024900 P510-FIM.
025000*
025100 P530-REPLAY-MOVIMENTO.
025200*
025300     EVALUATE TRUE
025400         WHEN WS-SD-TIPO-ENTRADA
025500             ADD WS-SD-QUANTITY        TO WS-SALDO-CORRENTE
025600         WHEN WS-SD-TIPO-SAIDA
025700             SUBTRACT WS-SD-QUANTITY   FROM WS-SALDO-CORRENTE
025800         WHEN WS-SD-TIPO-PERDA
025900             SUBTRACT WS-SD-QUANTITY   FROM WS-SALDO-CORRENTE
026000         WHEN WS-SD-TIPO-AJUSTE
026100             MOVE WS-SD-QUANTITY        TO WS-SALDO-CORRENTE
026200         WHEN OTHER
026300             CONTINUE
026400     END-EVALUATE.
026500*
026600     ADD 1                              TO WS-QTD-MOVIMENTOS-LISTADOS.
026700     MOVE WS-SD-TIMESTAMP                TO WS-LISTA-TIMESTAMP.
026800     MOVE WS-SD-MOVEMENT-TYPE             TO WS-LISTA-TYPE.
026900     MOVE WS-SD-QUANTITY                  TO WS-LISTA-QUANTITY.
027000     MOVE WS-SALDO-CORRENTE                TO WS-LISTA-SALDO.
027100     MOVE WS-SD-REASON                     TO WS-LISTA-REASON.
027200*
027300     WRITE FD-REG-REPORT   FROM WS-LST-DET-1.
027400*
027500 P530-FIM.
027600*
027700 P520-IMPRIME-SALDO-FINAL.
027800*
027900     IF WS-QTD-MOVIMENTOS-LISTADOS = ZERO
028000         WRITE FD-REG-REPORT      FROM WS-LST-FINAL-0
028100     ELSE
028200         MOVE WS-SALDO-CORRENTE    TO WS-LISTA-SALDO-FINAL
028300         WRITE FD-REG-REPORT      FROM WS-LST-FINAL-1
028400     END-IF.
028500*
028600 P520-FIM.
028700*
028800 P900-FIM.
028900*
029000     CLOSE MOVEMENT-JOURNAL
029100           CCIM0500-RPT.
029200     GOBACK.
029300 END PROGRAM CCIM0500.
