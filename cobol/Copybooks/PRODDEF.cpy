000100******************************************************************
000200* COPYBOOK:  PRODDEF
000300* RECORD:    REG-PRODUTO-CARGA
000400* PURPOSE:   LAYOUT OF ONE PRODUCT-DEFS LOAD RECORD.  INPUT TO
000500*            THE MASTER LOAD STEP (CCIM0100) THAT REGISTERS A
000600*            PRODUCT INTO THE PRODUCT MASTER.
000700* USED BY:   CCIM0100
000800******************************************************************
000900 01  REG-PRODUTO-CARGA.
001000     05  PC-PRODUCT-ID               PIC X(10).
001100     05  PC-PRODUCT-NAME             PIC X(30).
001200     05  PC-CURRENT-STOCK            PIC S9(7).
001300     05  PC-MINIMUM-STOCK            PIC S9(7).
001400     05  PC-MAXIMUM-STOCK            PIC S9(7).
001500     05  PC-LOCATION                 PIC X(20).
001600     05  PC-TEMP-CONTROLLED          PIC X(01).
001700     05  FILLER                      PIC X(08).
