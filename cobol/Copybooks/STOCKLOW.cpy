000100******************************************************************
000200* COPYBOOK:  STOCKLOW
000300* RECORD:    REG-ESTOQUE-BAIXO
000400* PURPOSE:   LAYOUT OF AN OUTBOUND STOCK-LOW EVENT, WRITTEN TO
000500*            STOCKLOW-OUT WHEN A PRODUCT'S STOCK FALLS TO OR
000600*            BELOW ITS REORDER MINIMUM AFTER A COLD CHAIN LOSS.
000700* USED BY:   CCIM0200, CCIM0430
000800******************************************************************
000900 01  REG-ESTOQUE-BAIXO.
001000     05  SB-EVENT-ID                 PIC X(36).
001100     05  SB-EVENT-TIMESTAMP          PIC X(19).
001200     05  SB-EVENT-TYPE               PIC X(16).
001300     05  SB-PRODUCT-ID               PIC X(10).
001400     05  SB-PRODUCT-NAME             PIC X(30).
001500     05  SB-CURRENT-STOCK            PIC S9(7).
001600     05  SB-MINIMUM-STOCK            PIC S9(7).
001700     05  SB-LOCATION                 PIC X(20).
001800     05  SB-URGENCY-LEVEL            PIC X(08).
001900         88  SB-URGENCY-LOW          VALUE "low".
002000         88  SB-URGENCY-MEDIUM       VALUE "medium".
002100         88  SB-URGENCY-HIGH         VALUE "high".
002200         88  SB-URGENCY-CRITICAL     VALUE "critical".
002300     05  SB-CAUSE-EVENT-ID           PIC X(36).
002400     05  FILLER                      PIC X(01).
