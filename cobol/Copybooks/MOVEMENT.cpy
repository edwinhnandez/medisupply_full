000100******************************************************************
000200* COPYBOOK:  MOVEMENT
000300* RECORD:    REG-MOVIMENTO
000400* PURPOSE:   LAYOUT OF ONE INVENTORY MOVEMENT (JOURNAL) ENTRY.
000500*            APPENDED TO MOVEMENT-JOURNAL FOR EVERY STOCK CHANGE;
000600*            REPLAYED BY CCIM0500 TO REBUILD A STOCK HISTORY.
000700* USED BY:   CCIM0200, CCIM0410, CCIM0500
000800******************************************************************
000900 01  REG-MOVIMENTO.
001000     05  MV-MOVEMENT-ID              PIC X(36).
001100     05  MV-PRODUCT-ID               PIC X(10).
001200     05  MV-PRODUCT-NAME             PIC X(30).
001300     05  MV-MOVEMENT-TYPE            PIC X(10).
001400         88  MV-TIPO-ENTRADA         VALUE "in".
001500         88  MV-TIPO-SAIDA           VALUE "out".
001600         88  MV-TIPO-AJUSTE          VALUE "adjustment".
001700         88  MV-TIPO-PERDA           VALUE "loss".
001800     05  MV-QUANTITY                 PIC S9(7).
001900     05  MV-LOCATION                 PIC X(20).
002000     05  MV-MOVEMENT-TIMESTAMP       PIC X(19).
002100     05  MV-MOVEMENT-TIMESTAMP-R REDEFINES MV-MOVEMENT-TIMESTAMP.
002200         10  MV-MOV-DATA.
002300             15  MV-MOV-ANO          PIC 9(04).
002400             15  FILLER              PIC X(01).
002500             15  MV-MOV-MES          PIC 9(02).
002600             15  FILLER              PIC X(01).
002700             15  MV-MOV-DIA          PIC 9(02).
002800         10  FILLER                  PIC X(01).
002900         10  MV-MOV-HORA             PIC X(08).
003000     05  MV-REASON                   PIC X(50).
003100     05  MV-CAUSE-EVENT-ID           PIC X(36).
003200     05  FILLER                      PIC X(02).
