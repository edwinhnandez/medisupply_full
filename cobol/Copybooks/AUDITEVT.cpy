000100******************************************************************
000200* COPYBOOK:  AUDITEVT
000300* RECORD:    REG-AUDITORIA
000400* PURPOSE:   LAYOUT OF ONE AUDIT-JOURNAL ENTRY.  EVERY STEP THAT
000500*            TOUCHES A PRODUCT (CREATED, COLD CHAIN FAILURE,
000600*            STOCK LOW, MOVEMENT) LEAVES ONE OF THESE BEHIND,
000700*            TIED TOGETHER BY AE-CORRELATION-ID.
000800* USED BY:   CCIM0100, CCIM0200, CCIM0420, CCIM0430
000900******************************************************************
001000 01  REG-AUDITORIA.
001100     05  AE-AUDIT-ID                 PIC X(36).
001200     05  AE-AUDIT-TIMESTAMP          PIC X(19).
001300     05  AE-AGGREGATE-ID             PIC X(10).
001400     05  AE-AUDIT-EVENT-TYPE         PIC X(20).
001500         88  AE-EVT-PRODUTO-CRIADO   VALUE "ProductCreated".
001600         88  AE-EVT-FALHA-FRIO       VALUE "FallaCadenaFrio".
001700         88  AE-EVT-ESTOQUE-BAIXO    VALUE "StockBajo".
001800         88  AE-EVT-MOVIMENTO        VALUE "Movement".
001900     05  AE-VERSION                  PIC 9(03).
002000     05  AE-CORRELATION-ID           PIC X(36).
002100     05  FILLER                      PIC X(06).
