000100******************************************************************
000200* COPYBOOK:  PRODMAST
000300* RECORD:    REG-PRODUTO-MASTER
000400* PURPOSE:   LAYOUT OF THE PRODUCT MASTER.  KEYED BY PD-PRODUCT-ID,
000500*            RANDOM READ/REWRITE.  HOLDS ON-HAND STOCK AND THE
000600*            REORDER/CAPACITY FIGURES USED BY THE COLD CHAIN
000700*            LOSS CALCULATION.
000800* USED BY:   CCIM0100, CCIM0200, CCIM0310, CCIM0320
000900******************************************************************
001000 01  REG-PRODUTO-MASTER.
001100     05  PD-PRODUCT-ID               PIC X(10).
001200     05  PD-PRODUCT-NAME             PIC X(30).
001300     05  PD-CURRENT-STOCK            PIC S9(7).
001400     05  PD-MINIMUM-STOCK            PIC S9(7).
001500     05  PD-MAXIMUM-STOCK            PIC S9(7).
001600     05  PD-LOCATION                 PIC X(20).
001700     05  PD-TEMP-CONTROLLED          PIC X(01).
001800         88  PD-TEMP-CONTROLLED-SIM  VALUE "Y".
001900         88  PD-TEMP-CONTROLLED-NAO  VALUE "N".
002000     05  PD-LAST-UPDATED             PIC X(19).
002100     05  FILLER                      PIC X(09).
