000100******************************************************************
000200* COPYBOOK:  COLDFAIL
000300* RECORD:    REG-FALHA-FRIO
000400* PURPOSE:   LAYOUT OF AN INBOUND COLD CHAIN FAILURE EVENT, AS
000500*            RECEIVED ON THE FAILURE-EVENTS INPUT FILE.  ONE
000600*            RECORD PER TEMPERATURE EXCURSION REPORTED BY A
000700*            REFRIGERATED SITE.
000800* USED BY:   CCIM0200
000900******************************************************************
001000 01  REG-FALHA-FRIO.
001100     05  CF-EVENT-ID                 PIC X(36).
001200     05  CF-EVENT-TIMESTAMP          PIC X(19).
001300     05  CF-EVENT-TIMESTAMP-R REDEFINES CF-EVENT-TIMESTAMP.
001400         10  CF-EVT-DATA.
001500             15  CF-EVT-ANO          PIC 9(04).
001600             15  FILLER              PIC X(01).
001700             15  CF-EVT-MES          PIC 9(02).
001800             15  FILLER              PIC X(01).
001900             15  CF-EVT-DIA          PIC 9(02).
002000         10  FILLER                  PIC X(01).
002100         10  CF-EVT-HORA             PIC X(08).
002200     05  CF-EVENT-TYPE               PIC X(16).
002300     05  CF-PRODUCT-ID               PIC X(10).
002400     05  CF-PRODUCT-NAME             PIC X(30).
002500     05  CF-TEMPERATURE              PIC S9(3)V9(1).
002600     05  CF-THRESHOLD-TEMP           PIC S9(3)V9(1).
002700     05  CF-LOCATION                 PIC X(20).
002800     05  CF-SEVERITY                 PIC X(08).
002900         88  CF-SEVERITY-LOW         VALUE "low".
003000         88  CF-SEVERITY-MEDIUM      VALUE "medium".
003100         88  CF-SEVERITY-HIGH        VALUE "high".
003200         88  CF-SEVERITY-CRITICAL    VALUE "critical".
003300     05  FILLER                      PIC X(03).
