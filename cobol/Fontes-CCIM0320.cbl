000100******************************************************************
000200* PROGRAM:   CCIM0320
000300* PURPOSE:   LIST-PRODUCTS.  SCANS THE PRODUCT MASTER INTO AN
000400*            INTERNAL TABLE, OPTIONALLY KEEPING ONLY RECORDS AT
000500*            A GIVEN LOCATION AND/OR ONLY THOSE AT OR BELOW THEIR
000600*            REORDER MINIMUM, CAPS THE LIST AT A RESULT LIMIT AND
000700*            PRINTS A COLUMNAR REPORT WITH A COUNT TRAILER.
000800*            ADAPTED FROM THE SCMP0220 TABLE-LOAD/LIST SHAPE.
000900* ALTERACOES:
001000*    19880502 RDH  ORIGINAL - PRODUCT LISTING, CUT FROM SCMP0220     RDH88
001100*                  TABLE-LOAD AND LIST LOOP                          RDH88
001200*    19900921 RDH  PRQ-0248 ADDED LOCATION FILTER AT COLD ROOM       RDH90
001300*                  SUPERVISOR REQUEST (ONE SITE AT A TIME)           RDH90
001400*    19930705 TMO  PRQ-0667 ADDED LOW-STOCK-ONLY FILTER SO BUYERS    TMO93
001500*                  COULD RUN A REORDER CANDIDATE LIST                TMO93
001600*    19981130 SNK  Y2K REVIEW - NO DATE FIELDS IN THIS LISTING, NO   SNK98
001700*                  CHANGE REQUIRED, SIGNED OFF FOR MILLENNIUM        SNK98
001800*    20030815 AVS  CR-4471 PROGRAM-ID CHANGED SCMP0220 TO THIS,      AVS03
001900*                  FILE NAMES AND TABLE LAYOUT REWORKED FOR THE      AVS03
002000*                  COLD CHAIN PRODUCT MASTER                         AVS03
002100******************************************************************
002200 IDENTIFICATION DIVISION.
002300*-----------------------------------------------------------------
002400 PROGRAM-ID.      CCIM0320.
002500 AUTHOR.          R D HALVERSEN.
002600 INSTALLATION.    POLARIS COLD CHAIN DISTRIBUTORS - DP.
002700 DATE-WRITTEN.    02/05/1988.
002800 DATE-COMPILED.
002900 SECURITY.        COMPANY CONFIDENTIAL.
003000*-----------------------------------------------------------------
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM
003500     CLASS CLASSE-NUMERICA IS "0" THRU "9".
003600*
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT PRODUCT-MASTER    ASSIGN TO PRODMAST
004000          ORGANIZATION   IS INDEXED
004100          ACCESS         IS SEQUENTIAL
004200          RECORD KEY     IS PD-PRODUCT-ID
004300          FILE STATUS    IS WS-FS-PRODUTO.
004400*
004500     SELECT CCIM0320-RPT      ASSIGN TO RUNRPT03
004600          ORGANIZATION   IS LINE SEQUENTIAL
004700          ACCESS         IS SEQUENTIAL.
004800*
004900 DATA DIVISION.
005000 FILE SECTION.
005100*
005200 FD  PRODUCT-MASTER.
005300     COPY "PRODMAST.cpy".
005400*
005500 FD  CCIM0320-RPT.
005600 01  FD-REG-REPORT                  PIC X(80).
005700*-----------------------------------------------------------------
005800 WORKING-STORAGE SECTION.
005900*-----------------------------------------------------------------
006000 77  WS-FS-PRODUTO                  PIC X(02).
006100     88  WS-FS-PROD-OK              VALUE "00".
006200*
006300 77  WS-FIM-DE-ARQUIVO               PIC X(01) VALUE "N".
006400     88  FLAG-EOF                    VALUE "S".
006500*
006600 77  WS-MAX-TABELA                   PIC 9(04) COMP VALUE 500.
006700 77  WS-IND-TAB                       PIC 9(04) COMP VALUE ZERO.
006800 77  WS-IND-SAIDA                     PIC 9(04) COMP VALUE ZERO.
006900 77  WS-QTD-LISTADOS                  PIC 9(04) COMP VALUE ZERO.
007000 77  WS-QTD-LISTADOS-X REDEFINES WS-QTD-LISTADOS PIC X(04).
007100 77  WS-LIMITE-EFETIVO                PIC 9(04) COMP VALUE 100.
007200 77  WS-LIMITE-EFETIVO-X REDEFINES WS-LIMITE-EFETIVO PIC X(04).
007300*
007400 01  TABELA-PRODUTOS.
007500     05  TAB-PRODUTOS    OCCURS 500 TIMES.
007600         10  TAB-PRODUCT-ID           PIC X(10).
007700         10  TAB-PRODUCT-NAME         PIC X(30).
007800         10  TAB-CURRENT-STOCK        PIC S9(7).
007900         10  TAB-MINIMUM-STOCK        PIC S9(7).
008000         10  TAB-LOCATION             PIC X(20).
008100*
008200 01  TABELA-PRODUTOS-BYTES REDEFINES TABELA-PRODUTOS.
008300     05  TAB-PRODUTOS-LINHA PIC X(74) OCCURS 500 TIMES.
008400*
008500 01  WS-LISTA-TELA.
008600     03  WS-LST-CAB-LINHA.
008700         05  FILLER   PIC X(80) VALUE ALL "=".
008800     03  WS-LST-CAB-1.
008900         05  FILLER   PIC X(02) VALUE SPACES.
009000         05  FILLER   PIC X(70) VALUE
009100                              "CCIM0320 - PRODUCT LISTING".
009200     03  WS-LST-CAB-2.
009300         05  FILLER   PIC X(02) VALUE SPACES.
009400         05  FILLER   PIC X(10) VALUE "ID".
009500         05  FILLER   PIC X(01) VALUE SPACES.
009600         05  FILLER   PIC X(30) VALUE "NAME".
009700         05  FILLER   PIC X(01) VALUE SPACES.
009800         05  FILLER   PIC X(08) VALUE "STOCK".
009900         05  FILLER   PIC X(01) VALUE SPACES.
010000         05  FILLER   PIC X(08) VALUE "MIN".
010100         05  FILLER   PIC X(01) VALUE SPACES.
010200         05  FILLER   PIC X(20) VALUE "LOCATION".
010300     03  WS-LST-CAB-3.
010400         05  FILLER   PIC X(10) VALUE ALL "-".
010500         05  FILLER   PIC X(01) VALUE SPACES.
010600         05  FILLER   PIC X(30) VALUE ALL "-".
010700         05  FILLER   PIC X(01) VALUE SPACES.
010800         05  FILLER   PIC X(08) VALUE ALL "-".
010900         05  FILLER   PIC X(01) VALUE SPACES.
011000         05  FILLER   PIC X(08) VALUE ALL "-".
011100         05  FILLER   PIC X(01) VALUE SPACES.
011200         05  FILLER   PIC X(20) VALUE ALL "-".
011300     03  WS-LST-DET-1.
011400         05  FILLER                PIC X(02) VALUE SPACES.
011500         05  WS-LISTA-PRODUCT-ID   PIC X(10) VALUE SPACES.
011600         05  FILLER                PIC X(01) VALUE SPACES.
011700         05  WS-LISTA-NAME         PIC X(30) VALUE SPACES.
011800         05  FILLER                PIC X(01) VALUE SPACES.
011900         05  WS-LISTA-STOCK        PIC ZZZZZZ9.
012000         05  FILLER                PIC X(01) VALUE SPACES.
012100         05  WS-LISTA-MIN          PIC ZZZZZZ9.
012200         05  FILLER                PIC X(01) VALUE SPACES.
012300         05  WS-LISTA-LOCATION     PIC X(20) VALUE SPACES.
012400     03  WS-LST-FINAL-0.
012500         05  FILLER               PIC X(02) VALUE SPACES.
012600         05  FILLER               PIC X(50) VALUE
012700                              "NO PRODUCTS MATCH THE GIVEN FILTER".
012800     03  WS-LST-FINAL-1.
012900         05  FILLER               PIC X(02) VALUE SPACES.
013000         05  FILLER               PIC X(20) VALUE
013100                              "PRODUCTS LISTED....: ".
013200         05  WS-LISTA-QTD-REG     PIC ZZZ9.
013300*-----------------------------------------------------------------
013400 LINKAGE SECTION.
013500*-----------------------------------------------------------------
013600 01  LK-PARAMETRO.
013700     05  LK-LOCATION-FILTRO          PIC X(20).
013800     05  LK-SOMENTE-BAIXO            PIC X(01).
013900         88  LK-FILTRO-SOMENTE-BAIXO VALUE "Y".
014000     05  LK-LIMITE-RESULTADOS        PIC 9(04).
014100     05  FILLER                      PIC X(04).
014200*-----------------------------------------------------------------
014300 PROCEDURE DIVISION USING LK-PARAMETRO.
014400*-----------------------------------------------------------------
014500 MAIN-PROCEDURE.
014600*
014700     PERFORM P100-INICIALIZA THRU P100-FIM.
014800*
014900     PERFORM P200-CARREGA-TABELA THRU P200-FIM UNTIL FLAG-EOF.
015000*
015100     PERFORM P300-LISTA THRU P300-FIM.
015200*
015300     PERFORM P900-FIM.
015400*
015500 P100-INICIALIZA.
015600*
015700     IF LK-LIMITE-RESULTADOS > ZERO
015800         MOVE LK-LIMITE-RESULTADOS  TO WS-LIMITE-EFETIVO
015900     END-IF.
016000*
016100     OPEN INPUT PRODUCT-MASTER.
016200     IF NOT WS-FS-PROD-OK
016300         DISPLAY "CCIM0320 - ERRO ABERTURA PRODUCT-MASTER FS: "
016400                 WS-FS-PRODUTO
016500         PERFORM P900-FIM
016600     END-IF.
016700*
016800     OPEN OUTPUT CCIM0320-RPT.
016900*
017000     WRITE FD-REG-REPORT   FROM WS-LST-CAB-LINHA.
017100     WRITE FD-REG-REPORT   FROM WS-LST-CAB-1.
017200     WRITE FD-REG-REPORT   FROM WS-LST-CAB-LINHA.
017300     WRITE FD-REG-REPORT   FROM WS-LST-CAB-2.
017400     WRITE FD-REG-REPORT   FROM WS-LST-CAB-3.
017500*
017600 P100-FIM.
017700*
017800 P200-CARREGA-TABELA.
017900*
018000     READ PRODUCT-MASTER
018100         AT END
018200             SET FLAG-EOF              TO TRUE
018300         NOT AT END
018400             PERFORM P210-FILTRA-CARREGA THRU P210-FIM
018500     END-READ.
018600*
018700 P200-FIM.
018800*
018900 P210-FILTRA-CARREGA.
019000*
019100     IF LK-LOCATION-FILTRO NOT = SPACES AND
019200        PD-LOCATION NOT = LK-LOCATION-FILTRO
019300         GO TO P210-FIM
019400     END-IF.
019500*
019600     IF LK-FILTRO-SOMENTE-BAIXO AND
019700        PD-CURRENT-STOCK > PD-MINIMUM-STOCK
019800         GO TO P210-FIM
019900     END-IF.
020000*
020100     IF WS-IND-TAB >= WS-MAX-TABELA
020200         GO TO P210-FIM
020300     END-IF.
020400*
020500     ADD 1                             TO WS-IND-TAB.
020600     MOVE PD-PRODUCT-ID      TO TAB-PRODUCT-ID (WS-IND-TAB).
020700     MOVE PD-PRODUCT-NAME    TO TAB-PRODUCT-NAME (WS-IND-TAB).
020800     MOVE PD-CURRENT-STOCK   TO TAB-CURRENT-STOCK (WS-IND-TAB).
020900     MOVE PD-MINIMUM-STOCK   TO TAB-MINIMUM-STOCK (WS-IND-TAB).
021000     MOVE PD-LOCATION        TO TAB-LOCATION (WS-IND-TAB).
021100*
021200 P210-FIM.
021300*
021400 P300-LISTA.
021500*
021600     MOVE ZERO                         TO WS-IND-SAIDA.
021700*
021800     PERFORM P310-IMPRIME-LINHA THRU P310-FIM
021900             VARYING WS-IND-SAIDA FROM 1 BY 1
022000             UNTIL WS-IND-SAIDA > WS-IND-TAB
022100                OR WS-QTD-LISTADOS >= WS-LIMITE-EFETIVO.
022200*
022300     IF WS-QTD-LISTADOS = ZERO
022400         WRITE FD-REG-REPORT      FROM WS-LST-FINAL-0
022500     ELSE
022600         MOVE WS-QTD-LISTADOS      TO WS-LISTA-QTD-REG
022700         WRITE FD-REG-REPORT      FROM WS-LST-FINAL-1
022800     END-IF.
022900*
023000 P300-FIM.
023100*
023200 P310-IMPRIME-LINHA.
023300*
023400     ADD 1                                 TO WS-QTD-LISTADOS.
023500     MOVE TAB-PRODUCT-ID (WS-IND-SAIDA)    TO WS-LISTA-PRODUCT-ID.
023600     MOVE TAB-PRODUCT-NAME (WS-IND-SAIDA)  TO WS-LISTA-NAME.
023700     MOVE TAB-CURRENT-STOCK (WS-IND-SAIDA) TO WS-LISTA-STOCK.
023800     MOVE TAB-MINIMUM-STOCK (WS-IND-SAIDA) TO WS-LISTA-MIN.
023900     MOVE TAB-LOCATION (WS-IND-SAIDA)      TO WS-LISTA-LOCATION.
024000*
024100     WRITE FD-REG-REPORT   FROM WS-LST-DET-1.
024200*
024300 P310-FIM.
024400*
024500 P900-FIM.
024600*
024700     CLOSE PRODUCT-MASTER
024800           CCIM0320-RPT.
024900     GOBACK.
025000 END PROGRAM CCIM0320.
