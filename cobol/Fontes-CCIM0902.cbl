000100******************************************************************
000200* PROGRAM:   CCIM0902
000300* PURPOSE:   GRADE THE URGENCY OF A STOCK-LOW CONDITION FOR A
000400*            PRODUCT, GIVEN ITS POST-UPDATE STOCK AND ITS
000500*            REORDER MINIMUM.  CALLED BY CCIM0200 ONLY WHEN
000600*            THE STOCK IS AT OR BELOW MINIMUM (R3 ALREADY
000700*            SATISFIED BY THE CALLER).
000800* ALTERACOES:
000900*    19870915 RDH  ORIGINAL - CUT FROM SCMP0902 CHECK-DIGIT SHELL    RDH87
001000*    19890228 RDH  HALF-MINIMUM COMPARISON KEPT IN WHOLE UNITS       RDH89
001100*    19920411 TMO  PRQ-0591 ZERO STOCK NOW FORCED TO CRITICAL        TMO92
001200*    19940630 JP   HELP-1187 COMMENT CLEANUP, NO LOGIC CHANGE         JP94
001300*    19981130 SNK  Y2K REVIEW - NO DATE FIELDS IN THIS MODULE, NO    SNK98
001400*                  CHANGE REQUIRED, SIGNED OFF FOR MILLENNIUM        SNK98
001500*    20030815 AVS  CR-4471 RENAMED FROM CHECK-DIGIT COPY TO THIS     AVS03
001600*                  STANDALONE URGENCY GRADE LOOKUP                   AVS03
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900*-----------------------------------------------------------------
002000 PROGRAM-ID.      CCIM0902.
002100 AUTHOR.          R D HALVERSEN.
002200 INSTALLATION.    POLARIS COLD CHAIN DISTRIBUTORS - DP.
002300 DATE-WRITTEN.    15/09/1987.
002400 DATE-COMPILED.
002500 SECURITY.        COMPANY CONFIDENTIAL.
002600*-----------------------------------------------------------------
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM
003100     CLASS CLASSE-NUMERICA IS "0" THRU "9".
003200*
003300 DATA DIVISION.
003400*-----------------------------------------------------------------
003500 WORKING-STORAGE SECTION.
003600*-----------------------------------------------------------------
003700 77  WS-CALL-COUNT                PIC 9(05) COMP.
003800 77  WS-DOBRO-ESTOQUE             PIC S9(08) COMP.
003900*
004000 01  WS-TABELA-URGENCIA.
004100     05  WS-URG-LOW               PIC X(08) VALUE "low".
004200     05  WS-URG-MEDIUM            PIC X(08) VALUE "medium".
004300     05  WS-URG-HIGH              PIC X(08) VALUE "high".
004400     05  WS-URG-CRITICAL          PIC X(08) VALUE "critical".
004500*
004600 01  WS-TABELA-URG-OCCURS REDEFINES WS-TABELA-URGENCIA.
004700     05  WS-URG-GRAU              PIC X(08) OCCURS 4 TIMES.
004800*-----------------------------------------------------------------
004900 LINKAGE SECTION.
005000*-----------------------------------------------------------------
005100 01  LKS-PARAMETRO.
005200     05  LKS-CURRENT-STOCK         PIC S9(7).
005300     05  LKS-CURRENT-STOCK-X REDEFINES LKS-CURRENT-STOCK
005400                                     PIC X(07).
005500     05  LKS-MINIMUM-STOCK         PIC S9(7).
005600     05  LKS-MINIMUM-STOCK-X REDEFINES LKS-MINIMUM-STOCK
005700                                     PIC X(07).
005800     05  LKS-URGENCY               PIC X(08).
005900*-----------------------------------------------------------------
006000* LKS-CURRENT-STOCK = PRODUCT STOCK AFTER THE COLD CHAIN LOSS
006100* LKS-MINIMUM-STOCK  = PRODUCT'S REORDER MINIMUM
006200* LKS-URGENCY        = "critical" / "high" / "medium" / "low"
006300*
006400* R4 GRADING, EVALUATED AGAINST THE POST-UPDATE STOCK:
006500*   STOCK = 0                         -> critical
006600*   2 * STOCK <= MINIMUM (STOCK > 0)   -> high
006700*   STOCK <= MINIMUM                   -> medium
006800*   OTHERWISE (UNREACHABLE WHEN CALLER
006900*   ONLY CALLS ON STOCK <= MINIMUM)    -> low  (KEPT AS DEFAULT)
007000*-----------------------------------------------------------------
007100*-----------------------------------------------------------------
007200 PROCEDURE DIVISION USING LKS-PARAMETRO.
007300*-----------------------------------------------------------------
007400 P100-CLASSIFICA-URGENCIA.
007500*
007600     ADD 1                            TO WS-CALL-COUNT.
007700     COMPUTE WS-DOBRO-ESTOQUE = LKS-CURRENT-STOCK * 2.
007800*
007900     EVALUATE TRUE
008000         WHEN LKS-CURRENT-STOCK = 0
008100             MOVE WS-URG-CRITICAL         TO LKS-URGENCY
008200         WHEN WS-DOBRO-ESTOQUE <= LKS-MINIMUM-STOCK
008300             MOVE WS-URG-HIGH             TO LKS-URGENCY
008400         WHEN LKS-CURRENT-STOCK <= LKS-MINIMUM-STOCK
008500             MOVE WS-URG-MEDIUM           TO LKS-URGENCY
008600         WHEN OTHER
008700             MOVE WS-URG-LOW              TO LKS-URGENCY
008800     END-EVALUATE.
008900*
009000     GOBACK.
009100 END PROGRAM CCIM0902.
