000100******************************************************************
000200* PROGRAM:   CCIM0410
000300* PURPOSE:   GET-INVENTORY-MOVEMENTS.  SCANS THE MOVEMENT-JOURNAL
000400*            FOR ONE PRODUCT, OPTIONALLY WITHIN A TIMESTAMP RANGE
000500*            AND/OR OF ONE MOVEMENT TYPE, AND LISTS THE MATCHES
000600*            MOST-RECENT-FIRST UP TO A RESULT LIMIT.  ADAPTED
000700*            FROM THE SCMP0510 CSV-SCAN SHELL, WITH THE SORT/
000800*            CONTROL-BREAK SHAPE OF SCMP0410 FOR THE REVERSE
000900*            (MOST-RECENT-FIRST) LISTING ORDER.
001000* ALTERACOES:
001100*    19880618 RDH  ORIGINAL - MOVEMENT JOURNAL SCAN, CUT FROM        RDH88
001200*                  SCMP0510 CSV-SCAN LOOP                            RDH88
001300*    19910808 TMO  PRQ-0420 ADDED START/END TIMESTAMP FILTER, BOTH   TMO91
001400*                  ENDS INCLUSIVE, COMPARED AS SORTABLE TEXT         TMO91
001500*    19940117 JP   HELP-1098 ADDED MOVEMENT-TYPE FILTER               JP94
001600*    19970303 JP   HELP-1301 RESULTS NOW LISTED MOST-RECENT-FIRST,    JP97
001700*                  REQUESTED BY WAREHOUSE OPS FOR THE DAILY REVIEW    JP97
001800*    19981130 SNK  Y2K REVIEW - TIMESTAMP FIELDS ALREADY CARRY A     SNK98
001900*                  4-DIGIT YEAR, NO CHANGE REQUIRED                  SNK98
002000*    20030815 AVS  CR-4471 PROGRAM-ID CHANGED SCMP0510 TO THIS,      AVS03
002100*                  FILE NAMES AND TABLE LAYOUT REWORKED FOR THE      AVS03
002200*                  COLD CHAIN MOVEMENT JOURNAL                       AVS03
002300******************************************************************
002400 IDENTIFICATION DIVISION.
002500*-----------------------------------------------------------------
002600 PROGRAM-ID.      CCIM0410.
002700 AUTHOR.          R D HALVERSEN.
002800 INSTALLATION.    POLARIS COLD CHAIN DISTRIBUTORS - DP.
002900 DATE-WRITTEN.    18/06/1988.
003000 DATE-COMPILED.
003100 SECURITY.        COMPANY CONFIDENTIAL.
003200*-----------------------------------------------------------------
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM
003700     CLASS CLASSE-NUMERICA IS "0" THRU "9".
003800*
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT MOVEMENT-JOURNAL  ASSIGN TO MOVEJNL
004200          ORGANIZATION   IS LINE SEQUENTIAL
004300          ACCESS         IS SEQUENTIAL
004400          FILE STATUS    IS WS-FS-MOVIMENTO.
004500*
004600     SELECT CCIM0410-RPT      ASSIGN TO RUNRPT04
004700          ORGANIZATION   IS LINE SEQUENTIAL
004800          ACCESS         IS SEQUENTIAL.
004900*
005000 DATA DIVISION.
005100 FILE SECTION.
005200*
005300 FD  MOVEMENT-JOURNAL.
005400 01  FD-REG-MOVIMENTO                PIC X(220).
005500*
005600 FD  CCIM0410-RPT.
005700 01  FD-REG-REPORT                   PIC X(80).
005800*-----------------------------------------------------------------
005900 WORKING-STORAGE SECTION.
006000*-----------------------------------------------------------------
006100     COPY "MOVEMENT.cpy" REPLACING REG-MOVIMENTO BY
006200                                    WS-REG-MOVIMENTO.
006300*
006400 77  WS-FS-MOVIMENTO                PIC X(02).
006500     88  WS-FS-MOV-OK               VALUE "00".
006600*
006700 77  WS-FIM-DE-ARQUIVO              PIC X(01) VALUE "N".
006800     88  FLAG-EOF                   VALUE "S".
006900*
007000 77  WS-MAX-TABELA                  PIC 9(04) COMP VALUE 1000.
007100 77  WS-IND-TAB                     PIC 9(04) COMP VALUE ZERO.
007200 77  WS-IND-TAB-X REDEFINES WS-IND-TAB        PIC X(04).
007300 77  WS-IND-SAIDA                   PIC 9(04) COMP VALUE ZERO.
007400 77  WS-IND-SAIDA-X REDEFINES WS-IND-SAIDA    PIC X(04).
007500 77  WS-QTD-LISTADOS                PIC 9(04) COMP VALUE ZERO.
007600 77  WS-LIMITE-EFETIVO               PIC 9(04) COMP VALUE 100.
007700*
007800 01  TABELA-MOVIMENTOS.
007900     05  TAB-MOVIMENTOS   OCCURS 1000 TIMES.
008000         10  TAB-MOV-ID              PIC X(36).
008100         10  TAB-MOV-PRODUCT-NAME    PIC X(30).
008200         10  TAB-MOV-TYPE            PIC X(10).
008300         10  TAB-MOV-QUANTITY        PIC S9(7).
008400         10  TAB-MOV-LOCATION        PIC X(20).
008500         10  TAB-MOV-TIMESTAMP       PIC X(19).
008600         10  TAB-MOV-REASON          PIC X(50).
008700*
008800 01  TABELA-MOVIMENTOS-BYTES REDEFINES TABELA-MOVIMENTOS.
008900     05  TAB-MOVIMENTOS-LINHA PIC X(192) OCCURS 1000 TIMES.
009000*
009100 01  WS-LISTA-TELA.
009200     03  WS-LST-CAB-LINHA.
009300         05  FILLER   PIC X(80) VALUE ALL "=".
009400     03  WS-LST-CAB-1.
009500         05  FILLER   PIC X(02) VALUE SPACES.
009600         05  FILLER   PIC X(70) VALUE
009700                       "CCIM0410 - INVENTORY MOVEMENTS".
009800     03  WS-LST-DET-1.
009900         05  FILLER               PIC X(02) VALUE SPACES.
010000         05  WS-LISTA-TIMESTAMP   PIC X(19) VALUE SPACES.
010100         05  FILLER               PIC X(01) VALUE SPACES.
010200         05  WS-LISTA-TYPE        PIC X(10) VALUE SPACES.
010300         05  FILLER               PIC X(01) VALUE SPACES.
010400         05  WS-LISTA-QUANTITY    PIC -ZZZZZ9.
010500         05  FILLER               PIC X(01) VALUE SPACES.
010600         05  WS-LISTA-REASON      PIC X(35) VALUE SPACES.
010700     03  WS-LST-FINAL-0.
010800         05  FILLER               PIC X(02) VALUE SPACES.
010900         05  FILLER               PIC X(50) VALUE
011000                       "NO MOVEMENTS MATCH THE GIVEN FILTER".
011100     03  WS-LST-FINAL-1.
011200         05  FILLER               PIC X(02) VALUE SPACES.
011300         05  FILLER               PIC X(20) VALUE
011400                       "MOVEMENTS LISTED...: ".
011500         05  WS-LISTA-QTD-REG     PIC ZZZ9.
011600*-----------------------------------------------------------------
011700 LINKAGE SECTION.
011800*-----------------------------------------------------------------
011900 01  LK-PARAMETRO.
012000     05  LK-PRODUCT-ID               PIC X(10).
012100     05  LK-TIMESTAMP-INICIO         PIC X(19).
012200     05  LK-TIMESTAMP-FIM            PIC X(19).
012300     05  LK-MOVEMENT-TYPE-FILTRO     PIC X(10).
012400     05  LK-LIMITE-RESULTADOS        PIC 9(04).
012500     05  FILLER                      PIC X(04).
012600*-----------------------------------------------------------------
012700 PROCEDURE DIVISION USING LK-PARAMETRO.
012800*-----------------------------------------------------------------
012900 MAIN-PROCEDURE.
013000*
013100     PERFORM P100-INICIALIZA THRU P100-FIM.
013200*
013300     PERFORM P200-CARREGA-TABELA THRU P200-FIM UNTIL FLAG-EOF.
013400*
013500     PERFORM P300-LISTA THRU P300-FIM.
013600*
013700     PERFORM P900-FIM.
013800*
013900 P100-INICIALIZA.
014000*
014100     IF LK-LIMITE-RESULTADOS > ZERO
014200         MOVE LK-LIMITE-RESULTADOS  TO WS-LIMITE-EFETIVO
014300     END-IF.
014400*
014500     OPEN INPUT MOVEMENT-JOURNAL.
014600     IF NOT WS-FS-MOV-OK
014700         DISPLAY "CCIM0410 - ERRO ABERTURA MOVEMENT-JOURNAL FS: "
014800                 WS-FS-MOVIMENTO
014900         PERFORM P900-FIM
015000     END-IF.
015100*
015200     OPEN OUTPUT CCIM0410-RPT.
015300*
015400     WRITE FD-REG-REPORT   FROM WS-LST-CAB-LINHA.
015500     WRITE FD-REG-REPORT   FROM WS-LST-CAB-1.
015600     WRITE FD-REG-REPORT   FROM WS-LST-CAB-LINHA.
015700*
015800 P100-FIM.
015900*
016000 P200-CARREGA-TABELA.
016100*
016200     READ MOVEMENT-JOURNAL INTO WS-REG-MOVIMENTO
016300         AT END
016400             SET FLAG-EOF              TO TRUE
016500         NOT AT END
016600             PERFORM P210-FILTRA-CARREGA THRU P210-FIM
016700     END-READ.
016800*
016900 P200-FIM.
017000*
017100 P210-FILTRA-CARREGA.
017200*
017300     IF MV-PRODUCT-ID NOT = LK-PRODUCT-ID
017400         GO TO P210-FIM
017500     END-IF.
017600*
017700     IF LK-TIMESTAMP-INICIO NOT = SPACES AND
017800        MV-MOVEMENT-TIMESTAMP < LK-TIMESTAMP-INICIO
017900         GO TO P210-FIM
018000     END-IF.
018100*
018200     IF LK-TIMESTAMP-FIM NOT = SPACES AND
018300        MV-MOVEMENT-TIMESTAMP > LK-TIMESTAMP-FIM
018400         GO TO P210-FIM
018500     END-IF.
018600*
018700     IF LK-MOVEMENT-TYPE-FILTRO NOT = SPACES AND
018800        MV-MOVEMENT-TYPE NOT = LK-MOVEMENT-TYPE-FILTRO
018900         GO TO P210-FIM
019000     END-IF.
019100*
019200     IF WS-IND-TAB >= WS-MAX-TABELA
019300         GO TO P210-FIM
019400     END-IF.
019500*
019600     ADD 1                                TO WS-IND-TAB.
019700     MOVE MV-MOVEMENT-ID      TO TAB-MOV-ID (WS-IND-TAB).
019800     MOVE MV-PRODUCT-NAME     TO TAB-MOV-PRODUCT-NAME (WS-IND-TAB).
019900     MOVE MV-MOVEMENT-TYPE    TO TAB-MOV-TYPE (WS-IND-TAB).
020000     MOVE MV-QUANTITY         TO TAB-MOV-QUANTITY (WS-IND-TAB).
020100     MOVE MV-LOCATION         TO TAB-MOV-LOCATION (WS-IND-TAB).
020200     MOVE MV-MOVEMENT-TIMESTAMP
020300                              TO TAB-MOV-TIMESTAMP (WS-IND-TAB).
020400     MOVE MV-REASON           TO TAB-MOV-REASON (WS-IND-TAB).
020500*
020600 P210-FIM.
020700*
020800 P300-LISTA.
020900*
021000*     THE JOURNAL IS WRITTEN IN ARRIVAL (ASCENDING TIMESTAMP)
021100*     ORDER, SO WALKING THE TABLE BACKWARDS GIVES THE REQUIRED
021200*     MOST-RECENT-FIRST LISTING WITHOUT A SEPARATE SORT STEP.
021300*
021400     MOVE WS-IND-TAB                   TO WS-IND-SAIDA.
021500*
021600     PERFORM P310-IMPRIME-LINHA THRU P310-FIM
021700             UNTIL WS-IND-SAIDA < 1
021800                OR WS-QTD-LISTADOS >= WS-LIMITE-EFETIVO.
021900*
022000     IF WS-QTD-LISTADOS = ZERO
022100         WRITE FD-REG-REPORT      FROM WS-LST-FINAL-0
022200     ELSE
022300         MOVE WS-QTD-LISTADOS      TO WS-LISTA-QTD-REG
022400         WRITE FD-REG-REPORT      FROM WS-LST-FINAL-1
022500     END-IF.
022600*
022700 P300-FIM.
022800*
022900 P310-IMPRIME-LINHA.
023000*
023100     ADD 1                                TO WS-QTD-LISTADOS.
023200     MOVE TAB-MOV-TIMESTAMP (WS-IND-SAIDA) TO WS-LISTA-TIMESTAMP.
023300     MOVE TAB-MOV-TYPE (WS-IND-SAIDA)      TO WS-LISTA-TYPE.
023400     MOVE TAB-MOV-QUANTITY (WS-IND-SAIDA)  TO WS-LISTA-QUANTITY.
023500     MOVE TAB-MOV-REASON (WS-IND-SAIDA)    TO WS-LISTA-REASON.
023600*
023700     WRITE FD-REG-REPORT   FROM WS-LST-DET-1.
023800*
023900     SUBTRACT 1                            FROM WS-IND-SAIDA.
024000*
024100 P310-FIM.
024200*
024300 P900-FIM.
024400*
024500     CLOSE MOVEMENT-JOURNAL
024600           CCIM0410-RPT.
024700     GOBACK.
024800 END PROGRAM CCIM0410.
